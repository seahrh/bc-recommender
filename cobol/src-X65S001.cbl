CBL OPT(2)
000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID.    X65S001.                                                  
000030 AUTHOR.        DE LUCA.                                                  
000040 INSTALLATION.  CED MILANO.                                               
000050 DATE-WRITTEN.  03/21/90.                                                 
000060 DATE-COMPILED.                                                           
000070 SECURITY.      NONE.                                                     
000080*-----------------------------------------------------------              
000090* X65S001 - COSINE SIMILARITY OF ONE BOOK PAIR                            
000100* MI2457.PSPS.ITEMCF.PAIRSIM                                              
000110*-----------------------------------------------------------              
000120* GIVEN TWO ISBNS IN SI-PAIR-IN, FINDS EVERY USER WHO RATED               
000130* BOTH (THE "COMMON RATERS") IN THE CURRENT FOLD'S TRAINING               
000140* TABLE, LOADS THEIR PAIRED RATINGS INTO WS-SIM-PAIR-AREA AND             
000150* PASSES THEM TO X65M001 FOR THE COSINE FIGURE.  A PAIR WITH              
000160* NO COMMON RATER COMES BACK SI-PAIR-NOT-FOUND - THE CALLER               
000170* (X65B001) DOES NOT ADD SUCH A PAIR TO THE SIMILARITY TABLE.             
000180*                                                                         
000190* CALLED ONCE PER CANDIDATE PAIR FROM X65B001 0321-INNER-                 
000195* STEP.                                                                   
000200* THE TRAINING TABLE IS READ-ONLY HERE.                                   
000210*-----------------------------------------------------------              
000220* CHANGE LOG                                                              
000230*-----------------------------------------------------------              
000240* 03/21/90  DLU  MI2457  ORIGINAL PROGRAM                                 
000250* 10/04/90  DLU  MI2471  COMMON-RATER SCAN REWRITTEN - WAS                
000260*                        O(N**3), NOW ONE PASS PER ISBN                   
000270* 06/30/92  RSP  MI2519  RAISED MAX COMMON RATERS PER PAIR                
000280*                        TO MATCH THE NEW 4000-ROW TRAINING               
000290*                        WINDOW (SEE CPY-X65MPAR)                         
000300* 02/11/99  GBT  Y2K0147 YEAR 2000 REVIEW - NO DATE FIELDS                
000310*                        IN THIS MODULE, NO CHANGE REQUIRED               
000312* 11/03/00  RSP  MI2655  REVIEWED AFTER AN ITEMCF.PAIRSIM                 
000314*                        PERFORMANCE COMPLAINT - SCAN IS                  
000316*                        ALREADY SINGLE PASS PER ISBN, NO                 
000318*                        CHANGE REQUIRED                                  
000320*-----------------------------------------------------------              
000330 ENVIRONMENT DIVISION.                                                    
000340 CONFIGURATION SECTION.                                                   
000350 SOURCE-COMPUTER.    IBM-370.                                             
000360 OBJECT-COMPUTER.    IBM-370.                                             
000370 SPECIAL-NAMES.                                                           
000380     C01 IS TOP-OF-FORM                                                   
000400     UPSI-0 IS X65-DEBUG-SWITCH.                                          
000410*                                                                         
000420 DATA DIVISION.                                                           
000430 WORKING-STORAGE SECTION.                                                 
000440*                                                                         
000450 01  WS-COMMON-RATER-CTRS.                                                
000460     05  WS-OUTER-USER-ID        PIC X(20).                               
000470     05  WS-MATCH-COUNT          PIC S9(05).                              
000480     05  WS-MATCH-COUNT-X REDEFINES WS-MATCH-COUNT                        
000490                                 PIC X(05).                               
000500     05  FILLER                  PIC X(01).                               
000510 01  WS-OUTER-USER-GROUP REDEFINES WS-COMMON-RATER-CTRS.                  
000520     05  WS-OUTER-USER-PFX       PIC X(08).                               
000530     05  WS-OUTER-USER-SFX       PIC X(18).                               
000540*                                                                         
000550 01  WS-TRACE-LINE.                                                       
000560     05  WS-TRACE-LABEL          PIC X(30).                               
000570     05  WS-TRACE-VALUE          PIC X(20).                               
000580 01  WS-TRACE-LINE-R REDEFINES WS-TRACE-LINE.                             
000590     05  WS-TRACE-FULL           PIC X(50).                               
000600*                                                                         
000610     COPY X65MOPS.                                                        
000620     COPY X65MPAR.                                                        
000630     COPY X65MNUM.                                                        
000640*                                                                         
000650 LINKAGE SECTION.                                                         
000660     COPY X65MTAB.                                                        
000670     COPY X65S001I.                                                       
000680     COPY X65S001O.                                                       
000690*                                                                         
000700 PROCEDURE DIVISION USING RT-TABLE-AREA                                   
000710                           SI-PAIR-IN                                     
000720                           SI-PAIR-OUT.                                   
000730*                                                                         
000740 0100-MAIN-LOGIC.                                                         
000750     MOVE ZERO                  TO PV-PAIR-COUNT                          
000760                                   SI-COMMON-COUNT.                       
000770     MOVE ZERO                  TO SI-SIMILARITY.                         
000780     SET SI-PAIR-NOT-FOUND      TO TRUE.                                  
000790*                                                                         
000800     IF RT-ENTRY-COUNT = ZERO                                             
000810        GO TO 0100-MAIN-LOGIC-EXIT                                        
000820     END-IF.                                                              
000830*                                                                         
000840     PERFORM 0200-SCAN-ISBN-1-RATERS                                      
000850        THRU 0200-SCAN-ISBN-1-RATERS-EXIT                                 
000860        VARYING RT-IDX FROM 1 BY 1                                        
000870        UNTIL RT-IDX > RT-ENTRY-COUNT.                                    
000880*                                                                         
000890     IF PV-PAIR-COUNT = ZERO                                              
000900        GO TO 0100-MAIN-LOGIC-EXIT                                        
000910     END-IF.                                                              
000920*                                                                         
000930     MOVE PV-PAIR-COUNT          TO SI-COMMON-COUNT.                      
000940     MOVE PV-PAIR-COUNT          TO WS-MATCH-COUNT.                       
000950     SET SI-PAIR-FOUND           TO TRUE.                                 
000960*                                                                         
000970     SET MU-COSINE-OP            TO TRUE.                                 
000980     CALL 'X65M001' USING MU-OPERATION-AREA                               
000990                          PV-PAIRED-VALUES-AREA                           
001000                          NU-NUMERIC-RESULT-AREA.                         
001010     MOVE NU-RESULT-VALUE        TO SI-SIMILARITY.                        
001020*                                                                         
001030     IF X65-DEBUG-SWITCH                                                  
001040        MOVE 'X65S001 COMMON RATERS FOR PAIR' TO WS-TRACE-LABEL           
001050        MOVE WS-MATCH-COUNT-X       TO WS-TRACE-VALUE                     
001060        DISPLAY WS-TRACE-FULL                                             
001070     END-IF.                                                              
001080*                                                                         
001090 0100-MAIN-LOGIC-EXIT.                                                    
001100     GOBACK.                                                              
001110*                                                                         
001120*-------------------------------------------------------------            
001130* 0200 - FOR EVERY ROW RATING SI-ISBN-1, LOOK FOR THE SAME                
001140* USER RATING SI-ISBN-2.  LAST-WRITE-WINS IN THE TRAINING                 
001150* TABLE MEANS EACH USER APPEARS AT MOST ONCE PER ISBN.                    
001160*-------------------------------------------------------------            
001170 0200-SCAN-ISBN-1-RATERS.                                                 
001180     IF RT-ISBN (RT-IDX) NOT EQUAL SI-ISBN-1                              
001190        GO TO 0200-SCAN-ISBN-1-RATERS-EXIT                                
001200     END-IF.                                                              
001210*                                                                         
001220     MOVE RT-USER-ID (RT-IDX)    TO WS-OUTER-USER-ID.                     
001230*                                                                         
001240     PERFORM 0210-SCAN-ISBN-2-RATERS                                      
001250        THRU 0210-SCAN-ISBN-2-RATERS-EXIT                                 
001260        VARYING RT-IDX2 FROM 1 BY 1                                       
001270        UNTIL RT-IDX2 > RT-ENTRY-COUNT.                                   
001280*                                                                         
001290 0200-SCAN-ISBN-1-RATERS-EXIT.                                            
001300     EXIT.                                                                
001310*                                                                         
001320 0210-SCAN-ISBN-2-RATERS.                                                 
001330     IF RT-ISBN (RT-IDX2) NOT EQUAL SI-ISBN-2                             
001340        GO TO 0210-SCAN-ISBN-2-RATERS-EXIT                                
001350     END-IF.                                                              
001360*                                                                         
001370     IF RT-USER-ID (RT-IDX2) NOT EQUAL WS-OUTER-USER-ID                   
001380        GO TO 0210-SCAN-ISBN-2-RATERS-EXIT                                
001390     END-IF.                                                              
001400*                                                                         
001410     ADD 1                       TO PV-PAIR-COUNT.                        
001420     MOVE RT-RATING (RT-IDX)     TO PV-VALUE-1 (PV-PAIR-COUNT).           
001430     MOVE RT-RATING (RT-IDX2)    TO PV-VALUE-2 (PV-PAIR-COUNT).           
001440*                                                                         
001450 0210-SCAN-ISBN-2-RATERS-EXIT.                                            
001460     EXIT.                                                                
