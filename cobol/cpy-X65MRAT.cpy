000010* **++ X65 RATINGS EXTRACT AREA                                           
000020* Holds one parsed input row and the full in-memory extract of            
000030* surviving (non-implicit) ratings built by X65V001 at 0300-              
000040* FILTER-AND-STORE, after the header row has been skipped and             
000050* each row has been tokenized on the quote/semicolon/backslash            
000060* delimiter set.  AR-RATING-TB is the working set shuffled and            
000070* partitioned into folds; AR-FOLD-NO is stamped in by 0450-               
000080* PARTITION-FOLDS and is the control-break key for 0500-                  
000090* VALIDATE-ONE-FOLD.                                                      
000100*                                                                         
000110 01  RI-PARSED-RATING.                                                    
000120     05  RI-USER-ID              PIC X(20).                               
000130     05  RI-ISBN                 PIC X(20).                               
000140     05  RI-RATING               PIC 9(02).                               
000150     05  FILLER                  PIC X(08).                               
000160*                                                                         
000170 01  AR-RATINGS-AREA.                                                     
000180     05  AR-RATING-COUNT         PIC 9(7) COMP.                           
000190     05  AR-RATING-TB.                                                    
000200         10  AR-RATING-ENTRY OCCURS 0 TO 4000 TIMES                       
000210                     DEPENDING ON AR-RATING-COUNT                         
000220                     INDEXED BY AR-IDX.                                   
000230             15  AR-USER-ID          PIC X(20).                           
000240             15  AR-ISBN             PIC X(20).                           
000250             15  AR-RATING           PIC 9(02).                           
000260             15  AR-RATING-X REDEFINES AR-RATING                          
000270                                     PIC X(02).                           
000280             15  AR-FOLD-NO          PIC 9(02).                           
000290             15  FILLER              PIC X(04).                           
000300     05  FILLER                  PIC X(08).                               
