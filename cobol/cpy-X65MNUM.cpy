000010* **++ X65 MATHUTIL NUMERIC ANSWER AREA                                   
000020* The single numeric answer for whichever operation MU-                   
000030* OPERATION-AREA selected - cosine ratio, MAE, or RMSE.                   
000040*                                                                         
000050 01  NU-NUMERIC-RESULT-AREA.                                              
000060     05  NU-RESULT-VALUE         PIC S9(04)V9(06).                        
000070     05  NU-RESULT-VALUE-X REDEFINES NU-RESULT-VALUE                      
000080                                 PIC X(10).                               
000090     05  FILLER                  PIC X(05).                               
