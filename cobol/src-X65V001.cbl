CBL OPT(2)
000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID.    X65V001.                                                  
000030 AUTHOR.        DE LUCA.                                                  
000040 INSTALLATION.  CED MILANO.                                               
000050 DATE-WRITTEN.  03/07/90.                                                 
000060 DATE-COMPILED.                                                           
000070 SECURITY.      NONE.                                                     
000080*-----------------------------------------------------------              
000090* X65V001 - ITEM-CF RATING PREDICTOR VALIDATOR (MAIN DRIVER)              
000100* MI2457.PSPS.ITEMCF.VALIDATE                                             
000110*-----------------------------------------------------------              
000120* READS THE BOOK-CROSSING RATINGS EXTRACT, DISCARDS IMPLICIT              
000130* (RATING=0) ROWS, SHUFFLES AND PARTITIONS THE SURVIVORS INTO             
000140* RP-K-FOLDS FOLDS, THEN FOR EACH FOLD BUILDS AN ITEM-ITEM                
000150* COSINE SIMILARITY MODEL ON THE OTHER FOLDS (X65B001) AND                
000160* SCORES THE HELD-OUT FOLD (X65P001), WRITING ONE DETAIL LINE             
000170* PER FOLD TO FOLD-REPORT PLUS A FINAL GRAND-TOTAL LINE.  NO              
000180* DATABASE, NO ONLINE SCREEN - A STRAIGHT NIGHTLY ACCURACY                
000190* REPORT RUN: READ THE EXTRACT, CALL THE WORKERS,                         
000200* ACCUMULATE THE FIGURES, AND RECAP AT THE END.                           
000210*                                                                         
000220* RP-K-FOLDS AND RP-MIN-RATINGS-COUNT ARE TAKEN FROM THE JCL              
000230* EXEC PARM, SEE 0110-ESTABLISH-RUN-PARMS.                                
000240*-----------------------------------------------------------              
000250* CHANGE LOG                                                              
000260*-----------------------------------------------------------              
000270* 03/07/90  DLU  MI2457  ORIGINAL PROGRAM                                 
000280* 09/02/90  DLU  MI2471  ADDED MAE/RMSE CALL TO X65M001 -                 
000290*                        WAS COMPUTING ERRORS IN-LINE BEFORE              
000300* 06/30/92  RSP  MI2519  TRAINING WINDOW RAISED TO 4000 ROWS              
000310* 04/08/93  RSP  MI2558  PARM NOW VALIDATED - SHORT OR NON-               
000320*                        NUMERIC PARM ABENDS INSTEAD OF                   
000330*                        RUNNING WITH GARBAGE FOLD COUNT                  
000340* 07/22/94  DLU  MI2601  RATING TOKEN DIGIT CHECK ADDED -                 
000350*                        ONE BAD EXTRACT ROW WAS WRECKING A               
000360*                        WHOLE OVERNIGHT RUN                              
000371* 02/11/99  GBT  Y2K0147 YEAR 2000 REVIEW - NO DATE FIELDS                
000372*                        IN THIS MODULE, NO CHANGE REQUIRED               
000373* 08/19/03  RSP  MI2714  FOLD-DETAIL SKIPPED-COUNT WAS THE                
000374*                        RUNNING GRAND TOTAL, NOT THE CURRENT             
000375*                        FOLD'S COUNT, FOR EVERY FOLD AFTER THE           
000376*                        FIRST - NOW RESET PER FOLD IN 0510               
000377* 02/14/05  RSP  MI2760  2-CHAR RATING TOKENS ('10') SKIPPED              
000378*                        THE DIGIT CHECK ENTIRELY - EXTENDED              
000379*                        MI2601'S GUARD TO BOTH CHARACTERS                
000380*-----------------------------------------------------------              
000400 ENVIRONMENT DIVISION.                                                    
000410 CONFIGURATION SECTION.                                                   
000420 SOURCE-COMPUTER.    IBM-370.                                             
000430 OBJECT-COMPUTER.    IBM-370.                                             
000440 SPECIAL-NAMES.                                                           
000450     C01 IS TOP-OF-FORM                                                   
000460     CLASS DIGIT-VALID IS '0' THRU '9'                                    
000470     UPSI-0 IS X65-DEBUG-SWITCH.                                          
000480*                                                                         
000490 INPUT-OUTPUT SECTION.                                                    
000500 FILE-CONTROL.                                                            
000510     SELECT RATINGS-FILE               ASSIGN TO RATIN                    
000520                                       FILE STATUS RATIN-FS.              
000530     SELECT FOLD-REPORT                 ASSIGN TO FOLDRPT                 
000540                                       FILE STATUS FOLDRPT-FS.            
000550*                                                                         
000560 DATA DIVISION.                                                           
000570 FILE SECTION.                                                            
000580 FD  RATINGS-FILE                      RECORDING F.                       
000590 01  RATINGS-FILE-REC.                                                    
000600     05  RFR-TEXT                PIC X(196).                              
000610     05  FILLER                  PIC X(04).                               
000620*                                                                         
000630 FD  FOLD-REPORT                       RECORDING F.                       
000640     COPY X65MFLD.                                                        
000650*                                                                         
000660 WORKING-STORAGE SECTION.                                                 
000670*                                                                         
000680 01  WS-FILE-STATUSES.                                                    
000690     05  RATIN-FS                PIC X(02).                               
000700         88  RATIN-OK                      VALUE '00'.                    
000710         88  RATIN-EOF                      VALUE '10'.                   
000720     05  FOLDRPT-FS              PIC X(02).                               
000730         88  FOLDRPT-OK                     VALUE '00'.                   
000740     05  FILLER                  PIC X(06).                               
000750*                                                                         
000760* THE 9 RAW COMMA/QUOTE/BACKSLASH-DELIMITED TOKENS OF ONE                 
000770* INPUT LINE - THE EXTRACT FORMAT CALLS FOR 3 SURVIVING                   
000780* FIELDS, BUT THE DELIMITER SET LEAVES EMPTY TOKENS AROUND                
000790* THEM SO WE ALLOW ROOM FOR THOSE AND SKIP THE BLANKS IN                  
000795* 0250.                                                                   
000800 01  WS-TOKEN-AREA.                                                       
000810     05  WS-RAW-TOKEN OCCURS 9 TIMES.                                     
000820         10  WS-TOKEN-TEXT           PIC X(20).                           
000830         10  WS-TOKEN-LEN            PIC 9(02) COMP.                      
000840     05  WS-TOKEN-SLOT-CTR       PIC 9(02) COMP.                          
000850     05  WS-FIELD-CTR            PIC 9(01) COMP.                          
000860     05  FILLER                  PIC X(05).                               
000870*                                                                         
000880 01  WS-RATING-EDIT-AREA.                                                 
000890     05  WS-RATING-EDIT          PIC X(02).                               
000900     05  WS-RATING-EDIT-N REDEFINES WS-RATING-EDIT                        
000910                                 PIC 9(02).                               
000920     05  FILLER                  PIC X(04).                               
000930*                                                                         
000940* FISHER-YATES SHUFFLE WORK AREA - HOUSE LINEAR-CONGRUENTIAL              
000950* GENERATOR, SEE 0420.  EXACT REPRODUCTION OF ANY PARTICULAR              
000960* RNG IS NOT REQUIRED (MI2457 DESIGN NOTE).                               
000970 01  WS-SHUFFLE-WORK-AREA.                                                
000980     05  WS-RANDOM-SEED          PIC S9(09) COMP VALUE 7919.              
000990     05  WS-RANDOM-RANGE         PIC S9(09) COMP.                         
001000     05  WS-RANDOM-DIVWORK       PIC S9(09) COMP.                         
001010     05  WS-RANDOM-PICK          PIC S9(07) COMP.                         
001020     05  WS-SHUFFLE-IDX          PIC 9(07) COMP.                          
001030     05  WS-SWAP-USER-ID         PIC X(20).                               
001040     05  WS-SWAP-ISBN            PIC X(20).                               
001050     05  WS-SWAP-RATING          PIC 9(02).                               
001060     05  FILLER                  PIC X(07).                               
001070*                                                                         
001080* FOLD BOUNDARIES, THIS-FOLD COUNTERS, AND RUNNING TOTALS.                
001090 01  WS-FOLD-WORK-AREA.                                                   
001100     05  WS-FOLD-SIZE            PIC 9(07) COMP.                          
001110     05  WS-FOLD-START           PIC 9(07) COMP.                          
001120     05  WS-FOLD-END             PIC 9(07) COMP.                          
001125     05  WS-FOLD-SKIPPED-COUNT   PIC 9(07) COMP.                          
001130     05  WS-MAE-SUM              PIC S9(04)V9(06).                        
001140     05  WS-MAE-SUM-X REDEFINES WS-MAE-SUM                                
001150                                 PIC X(10).                               
001160     05  WS-RMSE-SUM             PIC S9(04)V9(06).                        
001170     05  WS-TOTAL-PREDICTIONS    PIC 9(08) COMP.                          
001180     05  WS-TOTAL-SKIPPED        PIC 9(08) COMP.                          
001190     05  FILLER                  PIC X(06).                               
001200*                                                                         
001210 01  WS-TRACE-WORK-AREA.                                                  
001220     05  WS-FOLD-COUNT-N         PIC 9(02).                               
001230     05  WS-FOLD-COUNT-X REDEFINES WS-FOLD-COUNT-N                        
001240                                 PIC X(02).                               
001250     05  FILLER                  PIC X(06).                               
001260*                                                                         
001270     COPY X65MRAT.                                                        
001280     COPY X65MPRM.                                                        
001290     COPY X65MTAB.                                                        
001300     COPY X65MSIM.                                                        
001310     COPY X65MPAR.                                                        
001320     COPY X65MOPS.                                                        
001330     COPY X65MNUM.                                                        
001340     COPY X65P001O.                                                       
001350*                                                                         
001360 LINKAGE SECTION.                                                         
001370 01  PARM-AREA.                                                           
001380     05  PARM-LENGTH             PIC S9(04) COMP.                         
001390     05  PARM-TEXT               PIC X(06).                               
001400     05  FILLER                  PIC X(74).                               
001410*                                                                         
001420 PROCEDURE DIVISION USING PARM-AREA.                                      
001430*                                                                         
001440 0000-MAIN-LOGIC.                                                         
001450     DISPLAY ' ************** X65V001 START **************'.              
001460*                                                                         
001470     PERFORM 0100-INITIALIZE-RUN                                          
001480        THRU 0100-INITIALIZE-RUN-EXIT.                                    
001490*                                                                         
001500     PERFORM 0200-EXTRACT-RATINGS                                         
001510        THRU 0200-EXTRACT-RATINGS-EXIT.                                   
001520*                                                                         
001530     PERFORM 0400-SHUFFLE-RATINGS                                         
001540        THRU 0400-SHUFFLE-RATINGS-EXIT.                                   
001550*                                                                         
001560     PERFORM 0450-PARTITION-FOLDS                                         
001570        THRU 0450-PARTITION-FOLDS-EXIT.                                   
001580*                                                                         
001590     PERFORM 0500-VALIDATE-ALL-FOLDS                                      
001600        THRU 0500-VALIDATE-ALL-FOLDS-EXIT.                                
001610*                                                                         
001620     PERFORM 0600-WRITE-SUMMARY-LINE                                      
001630        THRU 0600-WRITE-SUMMARY-LINE-EXIT.                                
001640*                                                                         
001650     PERFORM 0700-CLOSE-FILES                                             
001660        THRU 0700-CLOSE-FILES-EXIT.                                       
001670*                                                                         
001680     DISPLAY ' *************** X65V001 END ***************'.              
001690*                                                                         
001700     GOBACK.                                                              
001710*                                                                         
001720*-------------------------------------------------------------            
001730* 0100 - ESTABLISH RUN PARAMETERS AND OPEN FILES.                         
001740*-------------------------------------------------------------            
001750 0100-INITIALIZE-RUN.                                                     
001760     MOVE ZERO                  TO AR-RATING-COUNT                        
001770                                   WS-MAE-SUM                             
001780                                   WS-RMSE-SUM                            
001790                                   WS-TOTAL-PREDICTIONS                   
001800                                   WS-TOTAL-SKIPPED.                      
001810*                                                                         
001820     PERFORM 0110-ESTABLISH-RUN-PARMS                                     
001830        THRU 0110-ESTABLISH-RUN-PARMS-EXIT.                               
001840*                                                                         
001850     OPEN INPUT  RATINGS-FILE.                                            
001860     IF NOT RATIN-OK                                                      
001870        DISPLAY 'X65V001 - RATINGS-FILE OPEN ERROR, FS: '                 
001880                RATIN-FS                                                  
001890        PERFORM 0900-ABEND-RUN                                            
001900     END-IF.                                                              
001910*                                                                         
001920     OPEN OUTPUT FOLD-REPORT.                                             
001930     IF NOT FOLDRPT-OK                                                    
001940        DISPLAY 'X65V001 - FOLD-REPORT OPEN ERROR, FS: '                  
001950                FOLDRPT-FS                                                
001960        PERFORM 0900-ABEND-RUN                                            
001970     END-IF.                                                              
001980*                                                                         
001990 0100-INITIALIZE-RUN-EXIT.                                                
002000     EXIT.                                                                
002010*                                                                         
002020 0110-ESTABLISH-RUN-PARMS.                                                
002030     IF PARM-LENGTH NOT EQUAL 6                                           
002040        DISPLAY 'X65V001 - PARM LENGTH MUST BE 6, WAS: '                  
002050                PARM-LENGTH                                               
002060        PERFORM 0900-ABEND-RUN                                            
002070     END-IF.                                                              
002080*                                                                         
002090     MOVE PARM-TEXT (1:2)         TO RP-K-FOLDS.                          
002100     MOVE PARM-TEXT (3:4)         TO RP-MIN-RATINGS-COUNT.                
002110*                                                                         
002120     IF RP-K-FOLDS LESS THAN 2                                            
002130        DISPLAY 'X65V001 - K-FOLDS MUST BE AT LEAST 2'                    
002140        PERFORM 0900-ABEND-RUN                                            
002150     END-IF.                                                              
002160*                                                                         
002170     IF X65-DEBUG-SWITCH                                                  
002180        MOVE RP-K-FOLDS            TO WS-FOLD-COUNT-N                     
002190        DISPLAY 'X65V001 - K-FOLDS: ' WS-FOLD-COUNT-X                     
002200     END-IF.                                                              
002210*                                                                         
002220 0110-ESTABLISH-RUN-PARMS-EXIT.                                           
002230     EXIT.                                                                
002240*                                                                         
002250*-------------------------------------------------------------            
002260* 0200 - EXTRACT: READ, TOKENIZE, FILTER, BUILD AR-RATING-TB.             
002270*-------------------------------------------------------------            
002280 0200-EXTRACT-RATINGS.                                                    
002290     PERFORM 0210-SKIP-HEADER-ROW                                         
002300        THRU 0210-SKIP-HEADER-ROW-EXIT.                                   
002310*                                                                         
002320     PERFORM 0220-READ-ONE-RATING-ROW                                     
002330        THRU 0220-READ-ONE-RATING-ROW-EXIT.                               
002340*                                                                         
002350     PERFORM 0230-PROCESS-ONE-RATING-ROW                                  
002360        THRU 0230-PROCESS-ONE-RATING-ROW-EXIT                             
002370        UNTIL RATIN-EOF.                                                  
002380*                                                                         
002390 0200-EXTRACT-RATINGS-EXIT.                                               
002400     EXIT.                                                                
002410*                                                                         
002420 0210-SKIP-HEADER-ROW.                                                    
002430     READ RATINGS-FILE.                                                   
002440*                                                                         
002450     IF NOT RATIN-OK AND NOT RATIN-EOF                                    
002460        DISPLAY 'X65V001 - HEADER READ ERROR, FS: ' RATIN-FS              
002470        PERFORM 0900-ABEND-RUN                                            
002480     END-IF.                                                              
002490*                                                                         
002500 0210-SKIP-HEADER-ROW-EXIT.                                               
002510     EXIT.                                                                
002520*                                                                         
002530 0220-READ-ONE-RATING-ROW.                                                
002540     READ RATINGS-FILE.                                                   
002550*                                                                         
002560     IF NOT RATIN-OK AND NOT RATIN-EOF                                    
002570        DISPLAY 'X65V001 - RATINGS-FILE READ ERROR, FS: '                 
002580                RATIN-FS                                                  
002590        PERFORM 0900-ABEND-RUN                                            
002600     END-IF.                                                              
002610*                                                                         
002620 0220-READ-ONE-RATING-ROW-EXIT.                                           
002630     EXIT.                                                                
002640*                                                                         
002650 0230-PROCESS-ONE-RATING-ROW.                                             
002660     PERFORM 0250-TOKENIZE-RATING-LINE                                    
002670        THRU 0250-TOKENIZE-RATING-LINE-EXIT.                              
002680*                                                                         
002690     PERFORM 0300-FILTER-AND-STORE                                        
002700        THRU 0300-FILTER-AND-STORE-EXIT.                                  
002710*                                                                         
002720     PERFORM 0220-READ-ONE-RATING-ROW                                     
002730        THRU 0220-READ-ONE-RATING-ROW-EXIT.                               
002740*                                                                         
002750 0230-PROCESS-ONE-RATING-ROW-EXIT.                                        
002760     EXIT.                                                                
002770*                                                                         
002780*-------------------------------------------------------------            
002790* 0250 - SPLIT ON QUOTE/SEMICOLON/BACKSLASH, KEEP THE FIRST               
002800* 3 NON-BLANK TOKENS AS USER-ID/ISBN/RATING.                              
002810*-------------------------------------------------------------            
002820 0250-TOKENIZE-RATING-LINE.                                               
002830     UNSTRING RFR-TEXT DELIMITED BY '"' OR ';' OR '\'                     
002840              INTO WS-TOKEN-TEXT (1) COUNT WS-TOKEN-LEN (1)               
002850                   WS-TOKEN-TEXT (2) COUNT WS-TOKEN-LEN (2)               
002860                   WS-TOKEN-TEXT (3) COUNT WS-TOKEN-LEN (3)               
002870                   WS-TOKEN-TEXT (4) COUNT WS-TOKEN-LEN (4)               
002880                   WS-TOKEN-TEXT (5) COUNT WS-TOKEN-LEN (5)               
002890                   WS-TOKEN-TEXT (6) COUNT WS-TOKEN-LEN (6)               
002900                   WS-TOKEN-TEXT (7) COUNT WS-TOKEN-LEN (7)               
002910                   WS-TOKEN-TEXT (8) COUNT WS-TOKEN-LEN (8)               
002920                   WS-TOKEN-TEXT (9) COUNT WS-TOKEN-LEN (9).              
002930*                                                                         
002940     MOVE SPACE                  TO RI-USER-ID RI-ISBN.                   
002950     MOVE ZERO                   TO RI-RATING.                            
002960     MOVE ZERO                   TO WS-FIELD-CTR.                         
002970*                                                                         
002980     PERFORM 0255-TAKE-ONE-TOKEN                                          
002990        THRU 0255-TAKE-ONE-TOKEN-EXIT                                     
003000        VARYING WS-TOKEN-SLOT-CTR FROM 1 BY 1                             
003010        UNTIL WS-TOKEN-SLOT-CTR > 9                                       
003020           OR WS-FIELD-CTR > 2.                                           
003030*                                                                         
003040 0250-TOKENIZE-RATING-LINE-EXIT.                                          
003050     EXIT.                                                                
003060*                                                                         
003070 0255-TAKE-ONE-TOKEN.                                                     
003080     IF WS-TOKEN-LEN (WS-TOKEN-SLOT-CTR) = ZERO                           
003090        GO TO 0255-TAKE-ONE-TOKEN-EXIT                                    
003100     END-IF.                                                              
003110*                                                                         
003120     PERFORM 0260-TRIM-ONE-TOKEN                                          
003130        THRU 0260-TRIM-ONE-TOKEN-EXIT.                                    
003140*                                                                         
003150     IF WS-TOKEN-LEN (WS-TOKEN-SLOT-CTR) = ZERO                           
003160        GO TO 0255-TAKE-ONE-TOKEN-EXIT                                    
003170     END-IF.                                                              
003180*                                                                         
003190     EVALUATE WS-FIELD-CTR                                                
003200        WHEN 0                                                            
003210           MOVE WS-TOKEN-TEXT (WS-TOKEN-SLOT-CTR) TO RI-USER-ID           
003220        WHEN 1                                                            
003230           MOVE WS-TOKEN-TEXT (WS-TOKEN-SLOT-CTR) TO RI-ISBN              
003240        WHEN 2                                                            
003250           PERFORM 0270-EDIT-RATING-TOKEN                                 
003260              THRU 0270-EDIT-RATING-TOKEN-EXIT                            
003270     END-EVALUATE.                                                        
003280*                                                                         
003290     ADD 1                       TO WS-FIELD-CTR.                         
003300*                                                                         
003310 0255-TAKE-ONE-TOKEN-EXIT.                                                
003320     EXIT.                                                                
003330*                                                                         
003340* STRIP LEADING SPACES FROM THE TOKEN IN THE CURRENT SLOT -               
003350* TRIMMED TOKENS ARE REQUIRED FOR LOOKUP MATCHING - TRAILING              
003360* SPACES ARE ALREADY HARMLESS IN A PIC X(20) FIELD.                       
003370 0260-TRIM-ONE-TOKEN.                                                     
003380     PERFORM 0261-SHIFT-TOKEN-LEFT                                        
003390        THRU 0261-SHIFT-TOKEN-LEFT-EXIT                                   
003400        UNTIL WS-TOKEN-TEXT (WS-TOKEN-SLOT-CTR) (1:1)                     
003410                                             NOT EQUAL SPACE              
003420           OR WS-TOKEN-LEN (WS-TOKEN-SLOT-CTR) EQUAL ZERO.                
003430*                                                                         
003440 0260-TRIM-ONE-TOKEN-EXIT.                                                
003450     EXIT.                                                                
003460*                                                                         
003470 0261-SHIFT-TOKEN-LEFT.                                                   
003480     MOVE WS-TOKEN-TEXT (WS-TOKEN-SLOT-CTR)                               
003490                         TO WS-SWAP-USER-ID.                              
003500     MOVE SPACE                  TO WS-TOKEN-TEXT                         
003510                                    (WS-TOKEN-SLOT-CTR).                  
003520     MOVE WS-SWAP-USER-ID (2:19)                                          
003530                         TO WS-TOKEN-TEXT (WS-TOKEN-SLOT-CTR).            
003540     SUBTRACT 1 FROM WS-TOKEN-LEN (WS-TOKEN-SLOT-CTR).                    
003550*                                                                         
003560 0261-SHIFT-TOKEN-LEFT-EXIT.                                              
003570     EXIT.                                                                
003580*                                                                         
003590* LOWER-CASE THE USER-ID/ISBN TOKENS AS THEY ARE STORED - SEE             
003600* BUSINESS RULE, CASE NORMALIZATION.                                      
003610 0270-EDIT-RATING-TOKEN.                                                  
003620     MOVE SPACE                  TO WS-RATING-EDIT.                       
003630*                                                                         
003640     IF WS-TOKEN-LEN (WS-TOKEN-SLOT-CTR) = 1                              
003650        IF WS-TOKEN-TEXT (WS-TOKEN-SLOT-CTR) (1:1) IS NOT                 
003660                                                    DIGIT-VALID           
003670           DISPLAY 'X65V001 - BAD RATING TOKEN: '                         
003680                   WS-TOKEN-TEXT (WS-TOKEN-SLOT-CTR)                      
003690           PERFORM 0900-ABEND-RUN                                         
003700        END-IF                                                            
003710        MOVE '0'                  TO WS-RATING-EDIT (1:1)                 
003720        MOVE WS-TOKEN-TEXT (WS-TOKEN-SLOT-CTR) (1:1)                      
003730                                  TO WS-RATING-EDIT (2:1)                 
003740     ELSE                                                                 
003742        IF WS-TOKEN-TEXT (WS-TOKEN-SLOT-CTR) (1:1) IS NOT                 
003744                                                    DIGIT-VALID           
003746        OR WS-TOKEN-TEXT (WS-TOKEN-SLOT-CTR) (2:1) IS NOT                 
003748                                                    DIGIT-VALID           
003750           DISPLAY 'X65V001 - BAD RATING TOKEN: '                         
003752                   WS-TOKEN-TEXT (WS-TOKEN-SLOT-CTR)                      
003754           PERFORM 0900-ABEND-RUN                                         
003756        END-IF                                                            
003758        MOVE WS-TOKEN-TEXT (WS-TOKEN-SLOT-CTR) (1:2)                      
003760                                  TO WS-RATING-EDIT                       
003770     END-IF.                                                              
003780*                                                                         
003790     MOVE WS-RATING-EDIT-N        TO RI-RATING.                           
003800*                                                                         
003810 0270-EDIT-RATING-TOKEN-EXIT.                                             
003820     EXIT.                                                                
003830*                                                                         
003840*-------------------------------------------------------------            
003850* 0300 - DISCARD RATING=0 (IMPLICIT), LOWER-CASE THE KEYS,                
003860* APPEND SURVIVORS TO THE EXTRACT.                                        
003870*-------------------------------------------------------------            
003880 0300-FILTER-AND-STORE.                                                   
003890     IF RI-RATING = ZERO                                                  
003900        GO TO 0300-FILTER-AND-STORE-EXIT                                  
003910     END-IF.                                                              
003920*                                                                         
003930     INSPECT RI-USER-ID CONVERTING                                        
003940             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                 
003950          TO 'abcdefghijklmnopqrstuvwxyz'.                                
003960     INSPECT RI-ISBN CONVERTING                                           
003970             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                 
003980          TO 'abcdefghijklmnopqrstuvwxyz'.                                
003990*                                                                         
004000     ADD 1                       TO AR-RATING-COUNT.                      
004010     MOVE RI-USER-ID       TO AR-USER-ID (AR-RATING-COUNT).               
004020     MOVE RI-ISBN          TO AR-ISBN (AR-RATING-COUNT).                  
004030     MOVE RI-RATING        TO AR-RATING (AR-RATING-COUNT).                
004040     MOVE ZERO             TO AR-FOLD-NO (AR-RATING-COUNT).               
004050*                                                                         
004060 0300-FILTER-AND-STORE-EXIT.                                              
004070     EXIT.                                                                
004080*                                                                         
004090*-------------------------------------------------------------            
004100* 0400 - FISHER-YATES SHUFFLE, HOUSE LCG (SEE CHANGE LOG).                
004110*-------------------------------------------------------------            
004120 0400-SHUFFLE-RATINGS.                                                    
004130     IF AR-RATING-COUNT < 2                                               
004140        GO TO 0400-SHUFFLE-RATINGS-EXIT                                   
004150     END-IF.                                                              
004160*                                                                         
004170     PERFORM 0410-SHUFFLE-ONE-SLOT                                        
004180        THRU 0410-SHUFFLE-ONE-SLOT-EXIT                                   
004190        VARYING WS-SHUFFLE-IDX FROM AR-RATING-COUNT                       
004200        BY -1                                                             
004210        UNTIL WS-SHUFFLE-IDX < 2.                                         
004220*                                                                         
004230 0400-SHUFFLE-RATINGS-EXIT.                                               
004240     EXIT.                                                                
004250*                                                                         
004260 0410-SHUFFLE-ONE-SLOT.                                                   
004270     MOVE WS-SHUFFLE-IDX          TO WS-RANDOM-RANGE.                     
004280     PERFORM 0420-NEXT-RANDOM                                             
004290        THRU 0420-NEXT-RANDOM-EXIT.                                       
004300*                                                                         
004310     IF WS-RANDOM-PICK EQUAL WS-SHUFFLE-IDX                               
004320        GO TO 0410-SHUFFLE-ONE-SLOT-EXIT                                  
004330     END-IF.                                                              
004340*                                                                         
004350     MOVE AR-USER-ID (WS-SHUFFLE-IDX)   TO WS-SWAP-USER-ID.               
004360     MOVE AR-ISBN (WS-SHUFFLE-IDX)      TO WS-SWAP-ISBN.                  
004370     MOVE AR-RATING (WS-SHUFFLE-IDX)    TO WS-SWAP-RATING.                
004380*                                                                         
004390     MOVE AR-USER-ID (WS-RANDOM-PICK)                                     
004400                         TO AR-USER-ID (WS-SHUFFLE-IDX).                  
004410     MOVE AR-ISBN (WS-RANDOM-PICK)                                        
004420                         TO AR-ISBN (WS-SHUFFLE-IDX).                     
004430     MOVE AR-RATING (WS-RANDOM-PICK)                                      
004440                         TO AR-RATING (WS-SHUFFLE-IDX).                   
004450*                                                                         
004460     MOVE WS-SWAP-USER-ID          TO AR-USER-ID (WS-RANDOM-PICK).        
004470     MOVE WS-SWAP-ISBN             TO AR-ISBN (WS-RANDOM-PICK).           
004480     MOVE WS-SWAP-RATING           TO AR-RATING (WS-RANDOM-PICK).         
004490*                                                                         
004500 0410-SHUFFLE-ONE-SLOT-EXIT.                                              
004510     EXIT.                                                                
004520*                                                                         
004530* ONE STEP OF THE HOUSE LCG, FOLDED INTO [1, WS-RANDOM-RANGE]             
004540* BY MANUAL INTEGER DIVISION (NO FUNCTION MOD IN THIS SHOP).              
004550 0420-NEXT-RANDOM.                                                        
004560     COMPUTE WS-RANDOM-SEED =                                             
004570             (WS-RANDOM-SEED * 173 + 29) - 32749 *                        
004580             ((WS-RANDOM-SEED * 173 + 29) / 32749).                       
004590*                                                                         
004600     COMPUTE WS-RANDOM-DIVWORK =                                          
004610             WS-RANDOM-SEED / WS-RANDOM-RANGE.                            
004620     COMPUTE WS-RANDOM-PICK =                                             
004630             WS-RANDOM-SEED -                                             
004640             (WS-RANDOM-DIVWORK * WS-RANDOM-RANGE) + 1.                   
004650*                                                                         
004660 0420-NEXT-RANDOM-EXIT.                                                   
004670     EXIT.                                                                
004680*                                                                         
004690*-------------------------------------------------------------            
004700* 0450 - SPLIT THE SHUFFLED EXTRACT INTO RP-K-FOLDS FOLDS OF              
004710* EQUAL SIZE, THE LAST FOLD TAKING WHATEVER REMAINS.                      
004720*-------------------------------------------------------------            
004730 0450-PARTITION-FOLDS.                                                    
004740     COMPUTE WS-FOLD-SIZE =                                               
004750             AR-RATING-COUNT / RP-K-FOLDS.                                
004760*                                                                         
004770     MOVE ZERO                   TO WS-FOLD-END.                          
004780*                                                                         
004790     PERFORM 0460-MARK-ONE-FOLD                                           
004800        THRU 0460-MARK-ONE-FOLD-EXIT                                      
004810        VARYING RP-FOLD-NO FROM 1 BY 1                                    
004820        UNTIL RP-FOLD-NO > RP-K-FOLDS.                                    
004830*                                                                         
004840 0450-PARTITION-FOLDS-EXIT.                                               
004850     EXIT.                                                                
004860*                                                                         
004870 0460-MARK-ONE-FOLD.                                                      
004880     COMPUTE WS-FOLD-START = WS-FOLD-END + 1.                             
004890*                                                                         
004900     IF RP-FOLD-NO EQUAL RP-K-FOLDS                                       
004910        MOVE AR-RATING-COUNT      TO WS-FOLD-END                          
004920     ELSE                                                                 
004930        COMPUTE WS-FOLD-END = WS-FOLD-START + WS-FOLD-SIZE - 1            
004940     END-IF.                                                              
004950*                                                                         
004960     PERFORM 0465-TAG-ONE-ROW                                             
004970        THRU 0465-TAG-ONE-ROW-EXIT                                        
004980        VARYING WS-SHUFFLE-IDX FROM WS-FOLD-START BY 1                    
004990        UNTIL WS-SHUFFLE-IDX > WS-FOLD-END.                               
005000*                                                                         
005010 0460-MARK-ONE-FOLD-EXIT.                                                 
005020     EXIT.                                                                
005030*                                                                         
005040 0465-TAG-ONE-ROW.                                                        
005050     MOVE RP-FOLD-NO       TO AR-FOLD-NO (WS-SHUFFLE-IDX).                
005060 0465-TAG-ONE-ROW-EXIT.                                                   
005070     EXIT.                                                                
005080*                                                                         
005090*-------------------------------------------------------------            
005100* 0500 - OUTER FOLD LOOP - BUILD ON THE OTHER FOLDS, SCORE                
005110* THE HELD-OUT FOLD, WRITE THE DETAIL LINE.                               
005120*-------------------------------------------------------------            
005130 0500-VALIDATE-ALL-FOLDS.                                                 
005140     PERFORM 0510-VALIDATE-ONE-FOLD                                       
005150        THRU 0510-VALIDATE-ONE-FOLD-EXIT                                  
005160        VARYING RP-FOLD-NO FROM 1 BY 1                                    
005170        UNTIL RP-FOLD-NO > RP-K-FOLDS.                                    
005180*                                                                         
005190 0500-VALIDATE-ALL-FOLDS-EXIT.                                            
005200     EXIT.                                                                
005210*                                                                         
005220 0510-VALIDATE-ONE-FOLD.                                                  
005230     MOVE ZERO                   TO PV-PAIR-COUNT                         
005235                                    WS-FOLD-SKIPPED-COUNT.                
005240     MOVE ZERO                   TO RT-ENTRY-COUNT                        
005250                                    SM-ENTRY-COUNT.                       
005260*                                                                         
005270     PERFORM 0515-LOAD-TRAINING-ROW                                       
005280        THRU 0515-LOAD-TRAINING-ROW-EXIT                                  
005290        VARYING WS-SHUFFLE-IDX FROM 1 BY 1                                
005300        UNTIL WS-SHUFFLE-IDX > AR-RATING-COUNT.                           
005310*                                                                         
005320     CALL 'X65B001' USING AR-RATINGS-AREA                                 
005330                           RP-RUN-PARAMETERS                              
005340                           RT-TABLE-AREA                                  
005350                           SM-TABLE-AREA.                                 
005360*                                                                         
005370     PERFORM 0520-SCORE-TEST-ROWS                                         
005380        THRU 0520-SCORE-TEST-ROWS-EXIT                                    
005390        VARYING WS-SHUFFLE-IDX FROM 1 BY 1                                
005400        UNTIL WS-SHUFFLE-IDX > AR-RATING-COUNT.                           
005410*                                                                         
005420     PERFORM 0550-WRITE-FOLD-DETAIL-LINE                                  
005430        THRU 0550-WRITE-FOLD-DETAIL-LINE-EXIT.                            
005440*                                                                         
005450 0510-VALIDATE-ONE-FOLD-EXIT.                                             
005460     EXIT.                                                                
005470*                                                                         
005480* ONE TRAINING-TABLE ROW IS EVERY EXTRACT ROW *NOT* IN THE                
005490* FOLD CURRENTLY HELD OUT AS THE TEST SET.                                
005500 0515-LOAD-TRAINING-ROW.                                                  
005510     IF AR-FOLD-NO (WS-SHUFFLE-IDX) EQUAL RP-FOLD-NO                      
005520        GO TO 0515-LOAD-TRAINING-ROW-EXIT                                 
005530     END-IF.                                                              
005540*                                                                         
005550     ADD 1                       TO RT-ENTRY-COUNT.                       
005560     MOVE AR-ISBN (WS-SHUFFLE-IDX)                                        
005570                         TO RT-ISBN (RT-ENTRY-COUNT).                     
005580     MOVE AR-USER-ID (WS-SHUFFLE-IDX)                                     
005590                         TO RT-USER-ID (RT-ENTRY-COUNT).                  
005600     MOVE AR-RATING (WS-SHUFFLE-IDX)                                      
005610                         TO RT-RATING (RT-ENTRY-COUNT).                   
005620*                                                                         
005630 0515-LOAD-TRAINING-ROW-EXIT.                                             
005640     EXIT.                                                                
005650*                                                                         
005660* ONE TEST-SET ROW (AR-FOLD-NO = RP-FOLD-NO) IS SCORED BY                 
005670* X65P001 AND THE (ACTUAL,PREDICTED) PAIR IS ACCUMULATED FOR              
005680* THE MAE/RMSE CALLS TO X65M001 BELOW.                                    
005690 0520-SCORE-TEST-ROWS.                                                    
005700     IF AR-FOLD-NO (WS-SHUFFLE-IDX) NOT EQUAL RP-FOLD-NO                  
005710        GO TO 0520-SCORE-TEST-ROWS-EXIT                                   
005720     END-IF.                                                              
005730*                                                                         
005740     MOVE AR-USER-ID (WS-SHUFFLE-IDX) TO RP-TARGET-USER-ID.               
005750     MOVE AR-ISBN (WS-SHUFFLE-IDX)    TO RP-TARGET-ISBN.                  
005760*                                                                         
005770     CALL 'X65P001' USING RT-TABLE-AREA                                   
005780                           SM-TABLE-AREA                                  
005790                           RP-RUN-PARAMETERS                              
005800                           PO-PREDICT-OUT.                                
005810*                                                                         
005820     IF PO-PREDICTION-ABSENT                                              
005830        ADD 1                     TO WS-FOLD-SKIPPED-COUNT                
005835        ADD 1                     TO WS-TOTAL-SKIPPED                     
005840        GO TO 0520-SCORE-TEST-ROWS-EXIT                                   
005850     END-IF.                                                              
005860*                                                                         
005870     ADD 1                       TO PV-PAIR-COUNT.                        
005880     MOVE AR-RATING (WS-SHUFFLE-IDX)                                      
005890                         TO PV-VALUE-1 (PV-PAIR-COUNT).                   
005900     MOVE PO-PREDICTED-RATING                                             
005910                         TO PV-VALUE-2 (PV-PAIR-COUNT).                   
005920     ADD 1                       TO WS-TOTAL-PREDICTIONS.                 
005930*                                                                         
005940 0520-SCORE-TEST-ROWS-EXIT.                                               
005950     EXIT.                                                                
005960*                                                                         
005970*-------------------------------------------------------------            
005980* 0550 - MAE/RMSE FOR THIS FOLD (VIA X65M001) AND THE DETAIL              
005990* LINE TO FOLD-REPORT.                                                    
006000*-------------------------------------------------------------            
006010 0550-WRITE-FOLD-DETAIL-LINE.                                             
006020     MOVE ZERO                   TO NU-RESULT-VALUE.                      
006030*                                                                         
006040     IF PV-PAIR-COUNT NOT EQUAL ZERO                                      
006050        SET MU-MAE-OP              TO TRUE                                
006060        CALL 'X65M001' USING MU-OPERATION-AREA                            
006070                              PV-PAIRED-VALUES-AREA                       
006080                              NU-NUMERIC-RESULT-AREA                      
006090     END-IF.                                                              
006100*                                                                         
006110     ADD NU-RESULT-VALUE         TO WS-MAE-SUM.                           
006120     MOVE NU-RESULT-VALUE        TO FR-MEAN-ABS-ERROR.                    
006130*                                                                         
006140     IF X65-DEBUG-SWITCH                                                  
006150        DISPLAY 'X65V001 - FOLD MAE BYTES: ' WS-MAE-SUM-X                 
006160     END-IF.                                                              
006170*                                                                         
006180     MOVE ZERO                   TO NU-RESULT-VALUE.                      
006190*                                                                         
006200     IF PV-PAIR-COUNT NOT EQUAL ZERO                                      
006210        SET MU-RMSE-OP             TO TRUE                                
006220        CALL 'X65M001' USING MU-OPERATION-AREA                            
006230                              PV-PAIRED-VALUES-AREA                       
006240                              NU-NUMERIC-RESULT-AREA                      
006250     END-IF.                                                              
006260*                                                                         
006270     ADD NU-RESULT-VALUE         TO WS-RMSE-SUM.                          
006280     MOVE NU-RESULT-VALUE        TO FR-ROOT-MEAN-SQ-ERROR.                
006290*                                                                         
006300     MOVE RP-FOLD-NO             TO FR-FOLD-NO.                           
006310     MOVE PV-PAIR-COUNT          TO FR-PREDICTION-COUNT.                  
006320     MOVE WS-FOLD-SKIPPED-COUNT  TO FR-SKIPPED-COUNT.                     
006330*                                                                         
006340     WRITE FOLD-REPORT-REC.                                               
006350*                                                                         
006360 0550-WRITE-FOLD-DETAIL-LINE-EXIT.                                        
006370     EXIT.                                                                
006380*                                                                         
006390*-------------------------------------------------------------            
006400* 0600 - FINAL SUMMARY LINE - SIMPLE (UNWEIGHTED) AVERAGE OF              
006410* THE PER-FOLD MAE/RMSE, PLUS THE GRAND TOTALS.                           
006420*-------------------------------------------------------------            
006430 0600-WRITE-SUMMARY-LINE.                                                 
006440     COMPUTE SR-AVG-MEAN-ABS-ERROR ROUNDED =                              
006450             WS-MAE-SUM / RP-K-FOLDS.                                     
006460     COMPUTE SR-AVG-ROOT-MEAN-SQ-ERR ROUNDED =                            
006470             WS-RMSE-SUM / RP-K-FOLDS.                                    
006480     MOVE WS-TOTAL-PREDICTIONS   TO SR-TOTAL-PREDICTIONS.                 
006490     MOVE WS-TOTAL-SKIPPED       TO SR-TOTAL-SKIPPED.                     
006500*                                                                         
006510     WRITE SUMMARY-REPORT-REC.                                            
006520*                                                                         
006530     IF X65-DEBUG-SWITCH                                                  
006540        DISPLAY 'X65V001 - TOTAL PREDICTIONS: '                           
006550                WS-TOTAL-PREDICTIONS                                      
006560                ' SKIPPED: ' WS-TOTAL-SKIPPED                             
006570     END-IF.                                                              
006580*                                                                         
006590 0600-WRITE-SUMMARY-LINE-EXIT.                                            
006600     EXIT.                                                                
006610*                                                                         
006620*-------------------------------------------------------------            
006630* 0700 - CLOSE DOWN.                                                      
006640*-------------------------------------------------------------            
006650 0700-CLOSE-FILES.                                                        
006660     CLOSE RATINGS-FILE.                                                  
006670     CLOSE FOLD-REPORT.                                                   
006680 0700-CLOSE-FILES-EXIT.                                                   
006690     EXIT.                                                                
006700*                                                                         
006710*-------------------------------------------------------------            
006720* 0900 - FATAL ERROR EXIT.  SETS A NONZERO RETURN-CODE AND                
006730* STOPS THE RUN COLD - NO PARTIAL FOLD REPORT IS WRITTEN.                 
006740*-------------------------------------------------------------            
006750 0900-ABEND-RUN.                                                          
006760     MOVE 16                      TO RETURN-CODE.                         
006770     GOBACK.                                                              
