000010* **++ X65 RUN-PARAMETER LINKAGE AREA                                     
000020* Passed on every CALL to X65B001/X65S001/X65P001/X65M001.                
000030* RP-K-FOLDS and RP-MIN-RATINGS-COUNT are the two batch-window            
000040* configuration items (JCL PARM-equivalent, set by X65V001                
000050* 0110-ESTABLISH-RUN-PARMS); RP-FOLD-NO/RP-TARGET-USER-ID/                
000060* RP-TARGET-ISBN vary call to call.                                       
000070*                                                                         
000080 01  RP-RUN-PARAMETERS.                                                   
000090     05  RP-K-FOLDS              PIC 9(02).                               
000100     05  RP-MIN-RATINGS-COUNT    PIC 9(04).                               
000110     05  RP-FOLD-NO              PIC 9(02).                               
000120     05  RP-TARGET-USER-ID       PIC X(20).                               
000130     05  RP-TARGET-ISBN          PIC X(20).                               
000150     05  FILLER                  PIC X(30).                               
