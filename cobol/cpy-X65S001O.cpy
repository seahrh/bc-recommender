000010* **++ X65S001 OUTPUT AREA - ONE PAIR'S SIMILARITY                        
000020 01  SI-PAIR-OUT.                                                         
000030     05  SI-COMMON-COUNT         PIC 9(05) COMP.                          
000040     05  SI-SIMILARITY           PIC S9(1)V9(6).                          
000050     05  SI-FOUND-SW             PIC X(01)     VALUE 'N'.                 
000060         88  SI-PAIR-FOUND                    VALUE 'Y'.                  
000070         88  SI-PAIR-NOT-FOUND                VALUE 'N'.                  
000080     05  FILLER                  PIC X(05).                               
