000010* **++ X65 FOLD-REPORT RECORD LAYOUTS                                     
000020* FOLD-REPORT-REC is written once per fold by 0550-WRITE-FOLD-            
000030* DETAIL-LINE (the control-break detail line, key FR-FOLD-NO).            
000040* SUMMARY-REPORT-REC is written once, after all folds, by                 
000050* 0600-WRITE-SUMMARY-LINE.  Column widths per the fold-report             
000055* layout below.                                                           
000060*                                                                         
000070 01  FOLD-REPORT-REC.                                                     
000080     05  FR-FOLD-NO              PIC 9(04).                               
000090     05  FILLER                  PIC X(01).                               
000100     05  FR-MEAN-ABS-ERROR       PIC -9(04).9(06).                        
000110     05  FILLER                  PIC X(01).                               
000120     05  FR-ROOT-MEAN-SQ-ERROR   PIC -9(04).9(06).                        
000130     05  FILLER                  PIC X(01).                               
000140     05  FR-PREDICTION-COUNT     PIC Z(08)9.                              
000150     05  FILLER                  PIC X(01).                               
000160     05  FR-SKIPPED-COUNT        PIC Z(08)9.                              
000170     05  FILLER                  PIC X(78).                               
000180*                                                                         
000190 01  SUMMARY-REPORT-REC.                                                  
000200     05  SR-AVG-MEAN-ABS-ERROR   PIC -9(04).9(06).                        
000210     05  FILLER                  PIC X(01).                               
000220     05  SR-AVG-ROOT-MEAN-SQ-ERR PIC -9(04).9(06).                        
000230     05  FILLER                  PIC X(01).                               
000240     05  SR-TOTAL-PREDICTIONS    PIC Z(09)9.                              
000250     05  FILLER                  PIC X(01).                               
000260     05  SR-TOTAL-SKIPPED        PIC Z(09)9.                              
000270     05  FILLER                  PIC X(78).                               
