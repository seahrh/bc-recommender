000010* **++ X65 ITEM-ITEM SIMILARITY MATRIX AREA                               
000020* One entry per distinct ISBN pair with at least one common               
000030* rater, built by X65B001 0300-BUILD-SIMILARITY-MATRIX and                
000040* CALLed out to X65S001 per pair.  SM-PAIR-KEY is the                     
000050* canonical "isbn1|isbn2" key (isbn1 lexically below isbn2) -             
000060* see 0330-BUILD-PAIR-KEY.  Pairs with no common rater are                
000070* never stored, matching a stored similarity of zero weight.              
000080* Sized for 200 distinct titles (200 choose 2 = 19900 pairs).             
000090*                                                                         
000100 01  SM-TABLE-AREA.                                                       
000110     05  SM-ENTRY-COUNT          PIC 9(5) COMP.                           
000120     05  SM-ENTRY-TB.                                                     
000130         10  SM-ENTRY OCCURS 0 TO 19900 TIMES                             
000140                     DEPENDING ON SM-ENTRY-COUNT                          
000150                     INDEXED BY SM-IDX.                                   
000160             15  SM-PAIR-KEY         PIC X(41).                           
000170             15  SM-SIMILARITY       PIC S9(1)V9(6).                      
000180             15  SM-SIMILARITY-X REDEFINES SM-SIMILARITY                  
000190                                     PIC X(07).                           
000200             15  FILLER              PIC X(05).                           
000210     05  FILLER                  PIC X(05).                               
