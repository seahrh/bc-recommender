000010* **++ X65 DISTINCT-ISBN SCRATCH AREA                                     
000020* Local to X65B001 0310-COLLECT-ONE-ISBN - the distinct title             
000030* list taken from RT-TABLE-AREA and walked pairwise by                    
000040* 0320-OUTER-STEP/0321-INNER-STEP.  Does not travel past                  
000050* X65B001.  Sized for 200 distinct titles in the training window.         
000060*                                                                         
000070 01  DI-DISTINCT-AREA.                                                    
000080     05  DI-ISBN-COUNT           PIC 9(4) COMP.                           
000090     05  DI-ISBN-TB.                                                      
000100         10  DI-ISBN OCCURS 0 TO 200 TIMES                                
000110                     DEPENDING ON DI-ISBN-COUNT                           
000120                     INDEXED BY DI-IDX DI-IDX2                            
000130                     PIC X(20).                                           
000140     05  FILLER                  PIC X(04).                               
