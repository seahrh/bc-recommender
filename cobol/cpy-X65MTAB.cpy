000010* **++ X65 TRAINING RATING-TABLE AREA                                     
000020* RT-TABLE-AREA is the "book x user" pivot for one fold's                 
000030* training set, built by X65B001 0200-BUILD-RATING-TABLE with             
000040* last-write-wins semantics on (RT-ISBN, RT-USER-ID).  Owned by           
000050* X65V001, passed by reference to X65B001 (builder), X65S001              
000060* and X65P001 (readers).  Sized for a batch window of 4000                
000070* training ratings.                                                       
000080*                                                                         
000090 01  RT-TABLE-AREA.                                                       
000100     05  RT-ENTRY-COUNT          PIC 9(7) COMP.                           
000110     05  RT-ENTRY-TB.                                                     
000120         10  RT-ENTRY OCCURS 0 TO 4000 TIMES                              
000130                     DEPENDING ON RT-ENTRY-COUNT                          
000140                     INDEXED BY RT-IDX RT-IDX2.                           
000150             15  RT-ISBN             PIC X(20).                           
000160             15  RT-USER-ID          PIC X(20).                           
000170             15  RT-RATING           PIC 9(02).                           
000180             15  FILLER              PIC X(06).                           
000190     05  FILLER                  PIC X(06).                               
