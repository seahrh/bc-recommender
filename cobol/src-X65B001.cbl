CBL OPT(2)
000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID.    X65B001.                                                  
000030 AUTHOR.        DE LUCA.                                                  
000040 INSTALLATION.  CED MILANO.                                               
000050 DATE-WRITTEN.  03/28/90.                                                 
000060 DATE-COMPILED.                                                           
000070 SECURITY.      NONE.                                                     
000080*-----------------------------------------------------------              
000090* X65B001 - BUILD ONE FOLD'S TRAINING TABLE AND SIMILARITY                
000100* MATRIX                                                                  
000110* MI2457.PSPS.ITEMCF.FOLDBUILD                                            
000120*-----------------------------------------------------------              
000130* CALLED ONCE PER FOLD FROM X65V001 0500-VALIDATE-ONE-FOLD,               
000140* BEFORE ANY TEST ROW IN THE FOLD IS SCORED.  FIRST BUILDS                
000150* RT-TABLE-AREA FROM EVERY EXTRACT ROW NOT STAMPED WITH THE               
000160* CURRENT FOLD NUMBER (LAST-WRITE-WINS ON ISBN/USER-ID),                  
000170* THEN WALKS THE DISTINCT TITLES IN THAT TABLE PAIRWISE,                  
000180* CALLING X65S001 FOR EACH PAIR'S COSINE SIMILARITY AND                   
000190* KEEPING ONLY THE PAIRS WITH AT LEAST ONE COMMON RATER.                  
000200*-----------------------------------------------------------              
000210* CHANGE LOG                                                              
000220*-----------------------------------------------------------              
000230* 03/28/90  DLU  MI2457  ORIGINAL PROGRAM                                 
000240* 10/18/90  DLU  MI2471  DISTINCT-ISBN COLLECTION SPLIT OUT               
000250*                        OF THE PAIR LOOP - WAS RESCANNING                
000260*                        THE WHOLE TABLE FOR EVERY PAIR                   
000270* 06/30/92  RSP  MI2519  RAISED TRAINING WINDOW TO 4000 ROWS              
000280*                        / 200 TITLES (SEE CPY-X65MTAB)                   
000290* 02/11/99  GBT  Y2K0147 YEAR 2000 REVIEW - NO DATE FIELDS                
000300*                        IN THIS MODULE, NO CHANGE REQUIRED               
000302* 01/09/02  GBT  MI2688  SITE AUDIT MI2670 - MODULE CARRIES NO            
000304*                        TWO-DIGIT YEAR FIELDS, NO CHANGE                 
000306*                        REQUIRED                                         
000310*-----------------------------------------------------------              
000320 ENVIRONMENT DIVISION.                                                    
000330 CONFIGURATION SECTION.                                                   
000340 SOURCE-COMPUTER.    IBM-370.                                             
000350 OBJECT-COMPUTER.    IBM-370.                                             
000360 SPECIAL-NAMES.                                                           
000370     C01 IS TOP-OF-FORM                                                   
000390     UPSI-0 IS X65-DEBUG-SWITCH.                                          
000400*                                                                         
000410 DATA DIVISION.                                                           
000420 WORKING-STORAGE SECTION.                                                 
000430*                                                                         
000440* DISTINCT-ISBN SCRATCH - LOCAL TO THIS PROGRAM, SEE CHANGE               
000450* LOG 10/18/90.                                                           
000460     COPY X65MDIS.                                                        
000470*                                                                         
000480 01  WS-PAIR-IN-AREA.                                                     
000490     05  WS-SI-ISBN-1            PIC X(20).                               
000500     05  WS-SI-ISBN-2            PIC X(20).                               
000510     05  FILLER                  PIC X(04).                               
000520 01  WS-PAIR-IN-GROUP REDEFINES WS-PAIR-IN-AREA.                          
000530     05  WS-SI-PAIR-TEXT         PIC X(44).                               
000540*                                                                         
000550 01  WS-PAIR-OUT-AREA.                                                    
000560     05  WS-SI-COMMON-COUNT      PIC 9(05) COMP.                          
000570     05  WS-SI-SIMILARITY        PIC S9(1)V9(6).                          
000580     05  WS-SI-SIMILARITY-X REDEFINES WS-SI-SIMILARITY                    
000590                                 PIC X(07).                               
000600     05  WS-SI-FOUND-SW          PIC X(01).                               
000610         88  WS-SI-PAIR-FOUND              VALUE 'Y'.                     
000620     05  FILLER                  PIC X(05).                               
000630*                                                                         
000640 01  WS-PAIR-KEY-AREA.                                                    
000650     05  WS-PK-ISBN-LOW          PIC X(20).                               
000660     05  WS-PK-ISBN-HIGH         PIC X(20).                               
000670     05  WS-PK-SEPARATOR         PIC X(01) VALUE '|'.                     
000680 01  WS-PAIR-KEY-GROUP REDEFINES WS-PAIR-KEY-AREA.                        
000690     05  WS-PK-PAIR-KEY          PIC X(41).                               
000700*                                                                         
000710 01  WS-SEARCH-SWITCHES.                                                  
000720     05  WS-ROW-FOUND-SW         PIC X(01) VALUE 'N'.                     
000730         88  WS-ROW-WAS-FOUND              VALUE 'Y'.                     
000740     05  WS-FOUND-ROW-NBR        PIC 9(07) COMP.                          
000750     05  WS-ISBN-FOUND-SW        PIC X(01) VALUE 'N'.                     
000760         88  WS-ISBN-WAS-FOUND             VALUE 'Y'.                     
000770     05  FILLER                  PIC X(06).                               
000780*                                                                         
000790 LINKAGE SECTION.                                                         
000800     COPY X65MRAT.                                                        
000810     COPY X65MPRM.                                                        
000820     COPY X65MTAB.                                                        
000830     COPY X65MSIM.                                                        
000840*                                                                         
000850 PROCEDURE DIVISION USING AR-RATINGS-AREA                                 
000860                           RP-RUN-PARAMETERS                              
000870                           RT-TABLE-AREA                                  
000880                           SM-TABLE-AREA.                                 
000890*                                                                         
000900 0100-MAIN-LOGIC.                                                         
000910     PERFORM 0200-BUILD-RATING-TABLE                                      
000920        THRU 0200-BUILD-RATING-TABLE-EXIT.                                
000930*                                                                         
000940     PERFORM 0300-BUILD-SIMILARITY-MATRIX                                 
000950        THRU 0300-BUILD-SIMILARITY-MATRIX-EXIT.                           
000960*                                                                         
000970     GOBACK.                                                              
000980*                                                                         
000990*-------------------------------------------------------------            
001000* 0200 - EVERY EXTRACT ROW NOT IN THIS FOLD'S TEST SET GOES               
001010* INTO RT-TABLE-AREA.  LAST-WRITE-WINS ON (ISBN, USER-ID) -               
001020* SEE 0210.                                                               
001030*-------------------------------------------------------------            
001040 0200-BUILD-RATING-TABLE.                                                 
001050     MOVE ZERO                  TO RT-ENTRY-COUNT.                        
001060*                                                                         
001070     IF AR-RATING-COUNT = ZERO                                            
001080        GO TO 0200-BUILD-RATING-TABLE-EXIT                                
001090     END-IF.                                                              
001100*                                                                         
001110     PERFORM 0210-ADD-TRAINING-ROW                                        
001120        THRU 0210-ADD-TRAINING-ROW-EXIT                                   
001130        VARYING AR-IDX FROM 1 BY 1                                        
001140        UNTIL AR-IDX > AR-RATING-COUNT.                                   
001150*                                                                         
001160 0200-BUILD-RATING-TABLE-EXIT.                                            
001170     EXIT.                                                                
001180*                                                                         
001190 0210-ADD-TRAINING-ROW.                                                   
001200     IF AR-FOLD-NO (AR-IDX) EQUAL RP-FOLD-NO                              
001210        GO TO 0210-ADD-TRAINING-ROW-EXIT                                  
001220     END-IF.                                                              
001230*                                                                         
001240     MOVE 'N'                    TO WS-ROW-FOUND-SW.                      
001250*                                                                         
001260     PERFORM 0220-FIND-EXISTING-ROW                                       
001270        THRU 0220-FIND-EXISTING-ROW-EXIT                                  
001280        VARYING RT-IDX FROM 1 BY 1                                        
001290        UNTIL RT-IDX > RT-ENTRY-COUNT                                     
001300           OR WS-ROW-WAS-FOUND.                                           
001310*                                                                         
001320     IF WS-ROW-WAS-FOUND                                                  
001330        SET RT-IDX               TO WS-FOUND-ROW-NBR                      
001340     ELSE                                                                 
001350        ADD 1                    TO RT-ENTRY-COUNT                        
001360        SET RT-IDX               TO RT-ENTRY-COUNT                        
001370     END-IF.                                                              
001380*                                                                         
001390     MOVE AR-ISBN (AR-IDX)       TO RT-ISBN (RT-IDX).                     
001400     MOVE AR-USER-ID (AR-IDX)    TO RT-USER-ID (RT-IDX).                  
001410     MOVE AR-RATING (AR-IDX)     TO RT-RATING (RT-IDX).                   
001420*                                                                         
001430 0210-ADD-TRAINING-ROW-EXIT.                                              
001440     EXIT.                                                                
001450*                                                                         
001460 0220-FIND-EXISTING-ROW.                                                  
001470     IF RT-ISBN (RT-IDX) NOT EQUAL AR-ISBN (AR-IDX)                       
001480        GO TO 0220-FIND-EXISTING-ROW-EXIT                                 
001490     END-IF.                                                              
001500*                                                                         
001510     IF RT-USER-ID (RT-IDX) NOT EQUAL AR-USER-ID (AR-IDX)                 
001520        GO TO 0220-FIND-EXISTING-ROW-EXIT                                 
001530     END-IF.                                                              
001540*                                                                         
001550     SET WS-FOUND-ROW-NBR         TO RT-IDX.                              
001560     MOVE 'Y'                    TO WS-ROW-FOUND-SW.                      
001570*                                                                         
001580 0220-FIND-EXISTING-ROW-EXIT.                                             
001590     EXIT.                                                                
001600*                                                                         
001610*-------------------------------------------------------------            
001620* 0300 - DISTINCT TITLES, THEN EVERY I-BEFORE-J PAIR OF THEM.             
001630*-------------------------------------------------------------            
001640 0300-BUILD-SIMILARITY-MATRIX.                                            
001650     MOVE ZERO                  TO DI-ISBN-COUNT.                         
001660     MOVE ZERO                  TO SM-ENTRY-COUNT.                        
001670*                                                                         
001680     IF RT-ENTRY-COUNT = ZERO                                             
001690        GO TO 0300-BUILD-SIMILARITY-MATRIX-EXIT                           
001700     END-IF.                                                              
001710*                                                                         
001720     PERFORM 0310-COLLECT-ONE-ISBN                                        
001730        THRU 0310-COLLECT-ONE-ISBN-EXIT                                   
001740        VARYING RT-IDX FROM 1 BY 1                                        
001750        UNTIL RT-IDX > RT-ENTRY-COUNT.                                    
001760*                                                                         
001770     IF DI-ISBN-COUNT < 2                                                 
001780        GO TO 0300-BUILD-SIMILARITY-MATRIX-EXIT                           
001790     END-IF.                                                              
001800*                                                                         
001810     PERFORM 0320-OUTER-STEP                                              
001820        THRU 0320-OUTER-STEP-EXIT                                         
001830        VARYING DI-IDX FROM 1 BY 1                                        
001840        UNTIL DI-IDX > DI-ISBN-COUNT.                                     
001850*                                                                         
001860 0300-BUILD-SIMILARITY-MATRIX-EXIT.                                       
001870     EXIT.                                                                
001880*                                                                         
001890 0310-COLLECT-ONE-ISBN.                                                   
001900     MOVE 'N'                    TO WS-ISBN-FOUND-SW.                     
001910*                                                                         
001920     PERFORM 0311-FIND-EXISTING-ISBN                                      
001930        THRU 0311-FIND-EXISTING-ISBN-EXIT                                 
001940        VARYING DI-IDX FROM 1 BY 1                                        
001950        UNTIL DI-IDX > DI-ISBN-COUNT                                      
001960           OR WS-ISBN-WAS-FOUND.                                          
001970*                                                                         
001980     IF WS-ISBN-WAS-FOUND                                                 
001990        GO TO 0310-COLLECT-ONE-ISBN-EXIT                                  
002000     END-IF.                                                              
002010*                                                                         
002020     ADD 1                       TO DI-ISBN-COUNT.                        
002030     MOVE RT-ISBN (RT-IDX)       TO DI-ISBN (DI-ISBN-COUNT).              
002040*                                                                         
002050 0310-COLLECT-ONE-ISBN-EXIT.                                              
002060     EXIT.                                                                
002070*                                                                         
002080 0311-FIND-EXISTING-ISBN.                                                 
002090     IF DI-ISBN (DI-IDX) EQUAL RT-ISBN (RT-IDX)                           
002100        MOVE 'Y'                 TO WS-ISBN-FOUND-SW                      
002110     END-IF.                                                              
002120 0311-FIND-EXISTING-ISBN-EXIT.                                            
002130     EXIT.                                                                
002140*                                                                         
002150 0320-OUTER-STEP.                                                         
002160     PERFORM 0321-INNER-STEP                                              
002170        THRU 0321-INNER-STEP-EXIT                                         
002180        VARYING DI-IDX2 FROM 1 BY 1                                       
002190        UNTIL DI-IDX2 > DI-ISBN-COUNT.                                    
002200 0320-OUTER-STEP-EXIT.                                                    
002210     EXIT.                                                                
002220*                                                                         
002230 0321-INNER-STEP.                                                         
002240     IF DI-IDX2 NOT GREATER THAN DI-IDX                                   
002250        GO TO 0321-INNER-STEP-EXIT                                        
002260     END-IF.                                                              
002270*                                                                         
002280     MOVE DI-ISBN (DI-IDX)        TO WS-SI-ISBN-1.                        
002290     MOVE DI-ISBN (DI-IDX2)       TO WS-SI-ISBN-2.                        
002300*                                                                         
002310     MOVE ZERO                   TO WS-SI-COMMON-COUNT.                   
002320     MOVE ZERO                   TO WS-SI-SIMILARITY.                     
002330     MOVE 'N'                     TO WS-SI-FOUND-SW.                      
002340*                                                                         
002350     CALL 'X65S001' USING RT-TABLE-AREA                                   
002360                          WS-PAIR-IN-AREA                                 
002370                          WS-PAIR-OUT-AREA.                               
002380*                                                                         
002390     IF WS-SI-PAIR-FOUND                                                  
002400        PERFORM 0330-ADD-SIMILARITY-ENTRY                                 
002410           THRU 0330-ADD-SIMILARITY-ENTRY-EXIT                            
002420     END-IF.                                                              
002430*                                                                         
002440 0321-INNER-STEP-EXIT.                                                    
002450     EXIT.                                                                
002460*                                                                         
002470 0330-ADD-SIMILARITY-ENTRY.                                               
002480     MOVE WS-SI-ISBN-1             TO WS-PK-ISBN-LOW.                     
002490     MOVE WS-SI-ISBN-2             TO WS-PK-ISBN-HIGH.                    
002500*                                                                         
002510     IF WS-PK-ISBN-LOW GREATER THAN WS-PK-ISBN-HIGH                       
002520        MOVE WS-SI-ISBN-1            TO WS-PK-ISBN-HIGH                   
002530        MOVE WS-SI-ISBN-2            TO WS-PK-ISBN-LOW                    
002540     END-IF.                                                              
002550*                                                                         
002560     MOVE SPACE                   TO WS-PK-PAIR-KEY.                      
002570     MOVE WS-PK-ISBN-LOW           TO WS-PK-PAIR-KEY (1:20).              
002580     MOVE WS-PK-SEPARATOR          TO WS-PK-PAIR-KEY (21:1).              
002590     MOVE WS-PK-ISBN-HIGH           TO WS-PK-PAIR-KEY (22:20).            
002600*                                                                         
002610     ADD 1                         TO SM-ENTRY-COUNT.                     
002620     MOVE WS-PK-PAIR-KEY        TO SM-PAIR-KEY (SM-ENTRY-COUNT).          
002630     MOVE WS-SI-SIMILARITY      TO SM-SIMILARITY (SM-ENTRY-COUNT).        
002640 0330-ADD-SIMILARITY-ENTRY-EXIT.                                          
002650     EXIT.                                                                
