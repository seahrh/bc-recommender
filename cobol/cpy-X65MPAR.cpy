000010* **++ X65 PAIRED-VALUES AREA                                             
000020* Generic carrier for two aligned integer value lists, passed             
000030* to X65M001.  X65S001 loads it with a common-rater's two                 
000040* item ratings (cosine similarity); X65V001 loads it with one             
000050* fold's (actual, predicted) rating pairs (MAE/RMSE).  Same               
000060* shape, two call sites - the shop's usual habit of reusing one           
000070* table layout for more than one purpose.                                 
000080*                                                                         
000090 01  PV-PAIRED-VALUES-AREA.                                               
000100     05  PV-PAIR-COUNT           PIC 9(05) COMP.                          
000110     05  FILLER                  PIC X(04).                               
000120     05  PV-PAIR-TB.                                                      
000130         10  PV-PAIR-ENTRY OCCURS 0 TO 4000 TIMES                         
000140                     DEPENDING ON PV-PAIR-COUNT                           
000150                     INDEXED BY PV-IDX.                                   
000160             15  PV-VALUE-1          PIC 9(02).                           
000170             15  PV-VALUE-2          PIC 9(02).                           
000180             15  FILLER              PIC X(02).                           
