000010* **++ X65P001 OUTPUT AREA - ONE PREDICTION                               
000020 01  PO-PREDICT-OUT.                                                      
000030     05  PO-PREDICTED-RATING     PIC 9(02).                               
000040     05  PO-FOUND-SW             PIC X(01)     VALUE 'N'.                 
000050         88  PO-PREDICTION-MADE               VALUE 'Y'.                  
000060         88  PO-PREDICTION-ABSENT              VALUE 'N'.                 
000070     05  FILLER                  PIC X(05).                               
