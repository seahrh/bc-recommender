000010* **++ X65 MATHUTIL OPERATION-SELECTOR AREA                               
000020* Tells X65M001 which of its numeric routines to run on this              
000030* CALL.  Same one-byte-switch-plus-88-levels shape this shop              
000040* favours for a CALLed worker's operation code - one                      
000050* character and a block of 88-levels for the caller's                     
000055* EVALUATE.                                                               
000060*                                                                         
000070 01  MU-OPERATION-AREA.                                                   
000080     05  MU-OPERATION            PIC X(1)      VALUE SPACE.               
000090         88  MU-COSINE-OP                     VALUE 'C'.                  
000100         88  MU-MAE-OP                        VALUE 'A'.                  
000110         88  MU-RMSE-OP                       VALUE 'R'.                  
000120     05  FILLER                  PIC X(07).                               
