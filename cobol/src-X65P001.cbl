CBL OPT(2)
000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID.    X65P001.                                                  
000030 AUTHOR.        RASPANTI.                                                 
000040 INSTALLATION.  CED MILANO.                                               
000050 DATE-WRITTEN.  04/02/90.                                                 
000060 DATE-COMPILED.                                                           
000070 SECURITY.      NONE.                                                     
000080*-----------------------------------------------------------              
000090* X65P001 - PREDICT ONE USER'S RATING FOR ONE BOOK                        
000100* MI2457.PSPS.ITEMCF.PREDICT                                              
000110*-----------------------------------------------------------              
000120* WEIGHTED-NEIGHBOURHOOD-AVERAGE PREDICTOR (EKSTRAND).  GIVEN             
000130* A TARGET USER AND BOOK IN RP-RUN-PARAMETERS, COLLECTS ALL               
000140* THE OTHER BOOKS THAT USER RATED IN THE CURRENT FOLD'S                   
000150* TRAINING TABLE, LOOKS UP EACH ONE'S SIMILARITY TO THE                   
000160* TARGET BOOK IN THE SIMILARITY MATRIX, AND RETURNS THE                   
000170* SIMILARITY-WEIGHTED AVERAGE OF THOSE OTHER RATINGS.  IF THE             
000180* USER HAS TOO FEW OTHER RATINGS, OR NONE OF THEM HAS A KNOWN             
000190* NON-ZERO SIMILARITY TO THE TARGET BOOK, NO PREDICTION IS                
000200* MADE AND PO-PREDICTION-ABSENT COMES BACK.                               
000210*                                                                         
000220* CALLED ONCE PER TEST ROW FROM X65V001 0520-SCORE-TEST-ROWS.             
000230*-----------------------------------------------------------              
000240* CHANGE LOG                                                              
000250*-----------------------------------------------------------              
000260* 04/02/90  RSP  MI2457  ORIGINAL PROGRAM                                 
000270* 10/11/90  DLU  MI2471  MIN-RATINGS-COUNT THRESHOLD ADDED -              
000280*                        COLD-START USERS WERE GETTING WILD               
000290*                        PREDICTIONS FROM ONE NEIGHBOUR                   
000300* 08/14/93  RSP  MI2560  WEIGHT DENOMINATOR NOW USES THE                  
000310*                        ABSOLUTE SIMILARITY, NOT THE SIGNED              
000320*                        VALUE - NEGATIVE NEIGHBOURS WERE                 
000330*                        INFLATING THE AVERAGE                            
000340* 02/11/99  GBT  Y2K0147 YEAR 2000 REVIEW - NO DATE FIELDS                
000350*                        IN THIS MODULE, NO CHANGE REQUIRED               
000353* 04/22/01  DLU  MI2672  REVIEWED PER SITE AUDIT MI2670, NO               
000356*                        CHANGE REQUIRED                                  
000360*-----------------------------------------------------------              
000370 ENVIRONMENT DIVISION.                                                    
000380 CONFIGURATION SECTION.                                                   
000390 SOURCE-COMPUTER.    IBM-370.                                             
000400 OBJECT-COMPUTER.    IBM-370.                                             
000410 SPECIAL-NAMES.                                                           
000420     C01 IS TOP-OF-FORM                                                   
000440     UPSI-0 IS X65-DEBUG-SWITCH.                                          
000450*                                                                         
000460 DATA DIVISION.                                                           
000470 WORKING-STORAGE SECTION.                                                 
000480*                                                                         
000490* THE TARGET USER'S OTHER-RATED BOOKS, COLLECTED FRESH ON                 
000500* EVERY CALL FROM THE CURRENT FOLD'S TRAINING TABLE.                      
000510 01  WS-OTHER-ITEM-AREA.                                                  
000520     05  WS-OTHER-COUNT          PIC 9(05) COMP.                          
000530     05  FILLER                  PIC X(04).                               
000540     05  WS-OTHER-ITEM-TB.                                                
000550         10  WS-OTHER-ITEM-ENTRY OCCURS 0 TO 4000 TIMES                   
000560                     DEPENDING ON WS-OTHER-COUNT                          
000570                     INDEXED BY OI-IDX.                                   
000580             15  WS-OTHER-ISBN       PIC X(20).                           
000590             15  WS-OTHER-RATING     PIC 9(02).                           
000600             15  FILLER              PIC X(02).                           
000610*                                                                         
000620 01  WS-PAIR-KEY-AREA.                                                    
000630     05  WS-ISBN-LOW             PIC X(20).                               
000640     05  WS-ISBN-HIGH            PIC X(20).                               
000650     05  WS-PAIR-SEPARATOR       PIC X(01) VALUE '|'.                     
000660 01  WS-PAIR-KEY-GROUP REDEFINES WS-PAIR-KEY-AREA.                        
000670     05  WS-PAIR-KEY             PIC X(41).                               
000680*                                                                         
000690 01  WS-WEIGHT-WORK-AREA.                                                 
000700     05  WS-WEIGHTED-SUM         PIC S9(06)V9(06).                        
000710     05  WS-WEIGHT-ABS-SUM       PIC S9(06)V9(06).                        
000720     05  WS-WEIGHT-ABS-SUM-X REDEFINES WS-WEIGHT-ABS-SUM                  
000730                                 PIC X(13).                               
000740     05  WS-ONE-SIMILARITY       PIC S9(1)V9(6).                          
000750     05  WS-ONE-SIMILARITY-X REDEFINES WS-ONE-SIMILARITY                  
000760                                 PIC X(07).                               
000770     05  FILLER                  PIC X(06).                               
000780*                                                                         
000790 LINKAGE SECTION.                                                         
000800     COPY X65MTAB.                                                        
000810     COPY X65MSIM.                                                        
000820     COPY X65MPRM.                                                        
000830     COPY X65P001O.                                                       
000840*                                                                         
000850 PROCEDURE DIVISION USING RT-TABLE-AREA                                   
000860                           SM-TABLE-AREA                                  
000870                           RP-RUN-PARAMETERS                              
000880                           PO-PREDICT-OUT.                                
000890*                                                                         
000900 0100-MAIN-LOGIC.                                                         
000910     MOVE ZERO                  TO WS-OTHER-COUNT                         
000920                                   PO-PREDICTED-RATING.                   
000930     SET PO-PREDICTION-ABSENT   TO TRUE.                                  
000940*                                                                         
000950     IF RT-ENTRY-COUNT = ZERO                                             
000960        GO TO 0100-MAIN-LOGIC-EXIT                                        
000970     END-IF.                                                              
000980*                                                                         
000990     PERFORM 0200-COLLECT-OTHER-RATING                                    
001000        THRU 0200-COLLECT-OTHER-RATING-EXIT                               
001010        VARYING RT-IDX FROM 1 BY 1                                        
001020        UNTIL RT-IDX > RT-ENTRY-COUNT.                                    
001030*                                                                         
001040     IF WS-OTHER-COUNT < RP-MIN-RATINGS-COUNT                             
001050        GO TO 0100-MAIN-LOGIC-EXIT                                        
001060     END-IF.                                                              
001070*                                                                         
001080     MOVE ZERO                  TO WS-WEIGHTED-SUM                        
001090                                   WS-WEIGHT-ABS-SUM.                     
001100*                                                                         
001110     PERFORM 0300-WEIGHT-ONE-OTHER-BOOK                                   
001120        THRU 0300-WEIGHT-ONE-OTHER-BOOK-EXIT                              
001130        VARYING OI-IDX FROM 1 BY 1                                        
001140        UNTIL OI-IDX > WS-OTHER-COUNT.                                    
001150*                                                                         
001160     IF WS-WEIGHT-ABS-SUM = ZERO                                          
001170        GO TO 0100-MAIN-LOGIC-EXIT                                        
001180     END-IF.                                                              
001190*                                                                         
001200     COMPUTE PO-PREDICTED-RATING ROUNDED =                                
001210             WS-WEIGHTED-SUM / WS-WEIGHT-ABS-SUM.                         
001220     SET PO-PREDICTION-MADE      TO TRUE.                                 
001230*                                                                         
001240 0100-MAIN-LOGIC-EXIT.                                                    
001250     GOBACK.                                                              
001260*                                                                         
001270*-------------------------------------------------------------            
001280* 0200 - PULL ONE TRAINING-TABLE ROW INTO THE OTHER-ITEM LIST             
001290* IF IT IS THE TARGET USER RATING A DIFFERENT BOOK.                       
001300*-------------------------------------------------------------            
001310 0200-COLLECT-OTHER-RATING.                                               
001320     IF RT-USER-ID (RT-IDX) NOT EQUAL RP-TARGET-USER-ID                   
001330        GO TO 0200-COLLECT-OTHER-RATING-EXIT                              
001340     END-IF.                                                              
001350*                                                                         
001360     IF RT-ISBN (RT-IDX) EQUAL RP-TARGET-ISBN                             
001370        GO TO 0200-COLLECT-OTHER-RATING-EXIT                              
001380     END-IF.                                                              
001390*                                                                         
001400     ADD 1                       TO WS-OTHER-COUNT.                       
001410     MOVE RT-ISBN (RT-IDX)                                                
001420                         TO WS-OTHER-ISBN (WS-OTHER-COUNT).               
001430     MOVE RT-RATING (RT-IDX)                                              
001440                         TO WS-OTHER-RATING (WS-OTHER-COUNT).             
001450*                                                                         
001460 0200-COLLECT-OTHER-RATING-EXIT.                                          
001470     EXIT.                                                                
001480*                                                                         
001490*-------------------------------------------------------------            
001500* 0300 - LOOK UP ONE OTHER BOOK'S SIMILARITY TO THE TARGET                
001510* BOOK AND FOLD ITS WEIGHTED CONTRIBUTION INTO THE AVERAGE.               
001520*-------------------------------------------------------------            
001530 0300-WEIGHT-ONE-OTHER-BOOK.                                              
001540     MOVE RP-TARGET-ISBN          TO WS-ISBN-LOW.                         
001550     MOVE WS-OTHER-ISBN (OI-IDX)  TO WS-ISBN-HIGH.                        
001560*                                                                         
001570     IF WS-ISBN-LOW GREATER THAN WS-ISBN-HIGH                             
001580        MOVE RP-TARGET-ISBN         TO WS-ISBN-HIGH                       
001590        MOVE WS-OTHER-ISBN (OI-IDX) TO WS-ISBN-LOW                        
001600     END-IF.                                                              
001610*                                                                         
001620     PERFORM 0330-BUILD-PAIR-KEY                                          
001630        THRU 0330-BUILD-PAIR-KEY-EXIT.                                    
001640*                                                                         
001650     PERFORM 0340-FIND-SIMILARITY                                         
001660        THRU 0340-FIND-SIMILARITY-EXIT                                    
001670        VARYING SM-IDX FROM 1 BY 1                                        
001680        UNTIL SM-IDX > SM-ENTRY-COUNT.                                    
001690*                                                                         
001700 0300-WEIGHT-ONE-OTHER-BOOK-EXIT.                                         
001710     EXIT.                                                                
001720*                                                                         
001730 0330-BUILD-PAIR-KEY.                                                     
001740     MOVE SPACE                  TO WS-PAIR-KEY.                          
001750     MOVE '|'                     TO WS-PAIR-SEPARATOR.                   
001760     MOVE WS-ISBN-LOW             TO WS-PAIR-KEY (1:20).                  
001770     MOVE WS-PAIR-SEPARATOR       TO WS-PAIR-KEY (21:1).                  
001780     MOVE WS-ISBN-HIGH            TO WS-PAIR-KEY (22:20).                 
001790 0330-BUILD-PAIR-KEY-EXIT.                                                
001800     EXIT.                                                                
001810*                                                                         
001820 0340-FIND-SIMILARITY.                                                    
001830     IF SM-PAIR-KEY (SM-IDX) NOT EQUAL WS-PAIR-KEY                        
001840        GO TO 0340-FIND-SIMILARITY-EXIT                                   
001850     END-IF.                                                              
001860*                                                                         
001870     IF SM-SIMILARITY (SM-IDX) EQUAL ZERO                                 
001880        GO TO 0340-FIND-SIMILARITY-EXIT                                   
001890     END-IF.                                                              
001900*                                                                         
001910     MOVE SM-SIMILARITY (SM-IDX) TO WS-ONE-SIMILARITY.                    
001920*                                                                         
001930     COMPUTE WS-WEIGHTED-SUM =                                            
001940             WS-WEIGHTED-SUM +                                            
001950             (WS-ONE-SIMILARITY * WS-OTHER-RATING (OI-IDX)).              
001960*                                                                         
001970     IF WS-ONE-SIMILARITY LESS THAN ZERO                                  
001980        COMPUTE WS-WEIGHT-ABS-SUM =                                       
001990                WS-WEIGHT-ABS-SUM - WS-ONE-SIMILARITY                     
002000     ELSE                                                                 
002010        COMPUTE WS-WEIGHT-ABS-SUM =                                       
002020                WS-WEIGHT-ABS-SUM + WS-ONE-SIMILARITY                     
002030     END-IF.                                                              
002040*                                                                         
002050 0340-FIND-SIMILARITY-EXIT.                                               
002060     EXIT.                                                                
