000010* **++ X65S001 INPUT AREA - ONE ISBN PAIR                                 
000020 01  SI-PAIR-IN.                                                          
000030     05  SI-ISBN-1               PIC X(20).                               
000040     05  SI-ISBN-2               PIC X(20).                               
000050     05  FILLER                  PIC X(04).                               
