CBL OPT(2)
000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID.    X65M001.                                                  
000030 AUTHOR.        DE LUCA.                                                  
000040 INSTALLATION.  CED MILANO.                                               
000050 DATE-WRITTEN.  03/14/90.                                                 
000060 DATE-COMPILED.                                                           
000070 SECURITY.      NONE.                                                     
000080*-----------------------------------------------------------              
000090* X65M001 - COMMON MATH ROUTINES FOR THE ITEM-CF VALIDATOR                
000100* MI2457.PSPS.ITEMCF.MATHUTIL                                             
000110*-----------------------------------------------------------              
000120* THIS MODULE HAS NO FILES AND NO SCREENS.  IT IS CALLED BY               
000130* X65S001 (COSINE SIMILARITY OF A BOOK PAIR) AND BY X65V001               
000140* (MAE/RMSE OF ONE FOLD'S PREDICTIONS).  THE CALLER LOADS                 
000150* MU-OPERATION-AREA WITH THE OPERATION CODE, LOADS THE PAIR               
000160* TABLE, AND READS THE ANSWER BACK FROM NU-RESULT-VALUE.                  
000170*                                                                         
000180* NO COBOL INTRINSIC FUNCTIONS ARE USED HERE - SEE 0250-                  
000190* COMPUTE-SQUARE-ROOT BELOW FOR THE HOUSE SQUARE ROOT.                    
000200*-----------------------------------------------------------              
000210* CHANGE LOG                                                              
000220*-----------------------------------------------------------              
000230* 03/14/90  DLU  MI2457  ORIGINAL PROGRAM - COSINE ONLY                   
000240* 09/02/90  DLU  MI2471  ADDED MAE AND RMSE OPERATIONS                    
000250* 11/19/91  RSP  MI2502  FIX: ZERO MAGNITUDE PAIR WAS                     
000260*                        ABENDING ON SIZE ERROR                           
000270* 04/08/93  RSP  MI2558  SQUARE ROOT ITERATION RAISED FROM                
000280*                        12 TO 20 PASSES - PRECISION                      
000290* 07/22/94  DLU  MI2601  TIGHTENED ABS VALUE IN MAE PATH                  
000300* 02/11/99  GBT  Y2K0147 YEAR 2000 REVIEW - NO DATE FIELDS                
000310*                        IN THIS MODULE, NO CHANGE REQUIRED               
000312* 09/30/02  RSP  MI2699  REVIEWED AFTER A ROUNDING COMPLAINT ON           
000314*                        FOLD MAE FIGURES - COMPUTE ROUNDED               
000316*                        CONFIRMED CORRECT, NO CHANGE REQUIRED            
000320*-----------------------------------------------------------              
000330 ENVIRONMENT DIVISION.                                                    
000340 CONFIGURATION SECTION.                                                   
000350 SOURCE-COMPUTER.    IBM-370.                                             
000360 OBJECT-COMPUTER.    IBM-370.                                             
000370 SPECIAL-NAMES.                                                           
000380     C01 IS TOP-OF-FORM                                                   
000390     UPSI-0 IS X65-DEBUG-SWITCH.                                          
000410*                                                                         
000420 DATA DIVISION.                                                           
000430 WORKING-STORAGE SECTION.                                                 
000440*                                                                         
000450* WORK AREA FOR THE HOUSE SQUARE ROOT (NEWTON-RAPHSON).                   
000460 01  WS-SQRT-WORK-AREA.                                                   
000470     05  WS-SQRT-RADICAND        PIC S9(08)V9(06).                        
000480     05  WS-SQRT-ROOT            PIC S9(08)V9(06).                        
000490     05  WS-SQRT-ROOT-X REDEFINES WS-SQRT-ROOT                            
000500                                 PIC X(14).                               
000510     05  WS-SQRT-ITER            PIC 9(02) COMP.                          
000520     05  FILLER                  PIC X(05).                               
000530*                                                                         
000540* WORK AREA FOR THE COSINE PATH.                                          
000550 01  WS-COSINE-WORK-AREA.                                                 
000560     05  WS-DOT-PRODUCT          PIC S9(08)V9(06).                        
000570     05  WS-DOT-PRODUCT-X REDEFINES WS-DOT-PRODUCT                        
000580                                 PIC X(14).                               
000590     05  WS-SUM-SQ-1             PIC S9(08)V9(06).                        
000600     05  WS-SUM-SQ-2             PIC S9(08)V9(06).                        
000610     05  WS-MAGNITUDE-1          PIC S9(08)V9(06).                        
000620     05  WS-MAGNITUDE-2          PIC S9(08)V9(06).                        
000630     05  WS-DENOMINATOR          PIC S9(08)V9(06).                        
000640     05  FILLER                  PIC X(06).                               
000650*                                                                         
000660* WORK AREA FOR MAE/RMSE.                                                 
000670 01  WS-ERROR-WORK-AREA.                                                  
000680     05  WS-DIFFERENCE           PIC S9(04).                              
000690     05  WS-DIFFERENCE-X REDEFINES WS-DIFFERENCE                          
000700                                 PIC X(05).                               
000710     05  WS-ERROR-ACCUM          PIC S9(09)V9(06).                        
000720     05  WS-LOOP-IDX             PIC 9(05) COMP.                          
000730     05  FILLER                  PIC X(07).                               
000740*                                                                         
000750 LINKAGE SECTION.                                                         
000760     COPY X65MOPS.                                                        
000770     COPY X65MPAR.                                                        
000780     COPY X65MNUM.                                                        
000790*                                                                         
000800 PROCEDURE DIVISION USING MU-OPERATION-AREA                               
000810                           PV-PAIRED-VALUES-AREA                          
000820                           NU-NUMERIC-RESULT-AREA.                        
000830*                                                                         
000840 0100-MAIN-LOGIC.                                                         
000850     MOVE ZERO                  TO NU-RESULT-VALUE.                       
000860*                                                                         
000870     EVALUATE TRUE                                                        
000880        WHEN MU-COSINE-OP                                                 
000890           PERFORM 0200-COMPUTE-COSINE                                    
000900              THRU 0200-COMPUTE-COSINE-EXIT                               
000910        WHEN MU-MAE-OP                                                    
000920           PERFORM 0300-COMPUTE-MAE                                       
000930              THRU 0300-COMPUTE-MAE-EXIT                                  
000940        WHEN MU-RMSE-OP                                                   
000950           PERFORM 0400-COMPUTE-RMSE                                      
000960              THRU 0400-COMPUTE-RMSE-EXIT                                 
000970        WHEN OTHER                                                        
000980           DISPLAY 'X65M001 - UNKNOWN OPERATION CODE: '                   
000990                   MU-OPERATION                                           
001000     END-EVALUATE.                                                        
001010*                                                                         
001020     GOBACK.                                                              
001030*                                                                         
001040*-------------------------------------------------------------            
001050* 0200 - COSINE SIMILARITY OF THE LOADED RATING PAIRS                     
001060*-------------------------------------------------------------            
001070 0200-COMPUTE-COSINE.                                                     
001080     MOVE ZERO                  TO WS-DOT-PRODUCT                         
001090                                   WS-SUM-SQ-1                            
001100                                   WS-SUM-SQ-2.                           
001110*                                                                         
001120     IF PV-PAIR-COUNT = ZERO                                              
001130        GO TO 0200-COMPUTE-COSINE-EXIT                                    
001140     END-IF.                                                              
001150*                                                                         
001160     PERFORM 0210-ACCUM-ONE-PAIR                                          
001170        THRU 0210-ACCUM-ONE-PAIR-EXIT                                     
001180        VARYING PV-IDX FROM 1 BY 1                                        
001190        UNTIL PV-IDX > PV-PAIR-COUNT.                                     
001200*                                                                         
001210     MOVE WS-SUM-SQ-1            TO WS-SQRT-RADICAND.                     
001220     PERFORM 0250-COMPUTE-SQUARE-ROOT                                     
001230        THRU 0250-COMPUTE-SQUARE-ROOT-EXIT.                               
001240     MOVE WS-SQRT-ROOT            TO WS-MAGNITUDE-1.                      
001250*                                                                         
001260     MOVE WS-SUM-SQ-2            TO WS-SQRT-RADICAND.                     
001270     PERFORM 0250-COMPUTE-SQUARE-ROOT                                     
001280        THRU 0250-COMPUTE-SQUARE-ROOT-EXIT.                               
001290     MOVE WS-SQRT-ROOT            TO WS-MAGNITUDE-2.                      
001300*                                                                         
001310     COMPUTE WS-DENOMINATOR = WS-MAGNITUDE-1 * WS-MAGNITUDE-2.            
001320*                                                                         
001330     IF WS-DENOMINATOR = ZERO                                             
001340        GO TO 0200-COMPUTE-COSINE-EXIT                                    
001350     END-IF.                                                              
001360*                                                                         
001370     COMPUTE NU-RESULT-VALUE ROUNDED =                                    
001380             WS-DOT-PRODUCT / WS-DENOMINATOR.                             
001390*                                                                         
001400 0200-COMPUTE-COSINE-EXIT.                                                
001410     EXIT.                                                                
001420*                                                                         
001430 0210-ACCUM-ONE-PAIR.                                                     
001440     COMPUTE WS-DOT-PRODUCT =                                             
001450             WS-DOT-PRODUCT +                                             
001460             (PV-VALUE-1 (PV-IDX) * PV-VALUE-2 (PV-IDX)).                 
001470     COMPUTE WS-SUM-SQ-1 =                                                
001480             WS-SUM-SQ-1 + (PV-VALUE-1 (PV-IDX) *                         
001490                            PV-VALUE-1 (PV-IDX)).                         
001500     COMPUTE WS-SUM-SQ-2 =                                                
001510             WS-SUM-SQ-2 + (PV-VALUE-2 (PV-IDX) *                         
001520                            PV-VALUE-2 (PV-IDX)).                         
001530 0210-ACCUM-ONE-PAIR-EXIT.                                                
001540     EXIT.                                                                
001550*                                                                         
001560*-------------------------------------------------------------            
001570* 0250 - HOUSE SQUARE ROOT, NEWTON-RAPHSON, 20 FIXED PASSES.              
001580* NO FUNCTION SQRT IN THIS SHOP'S COMPILER - SEE MI2558.                  
001590*-------------------------------------------------------------            
001600 0250-COMPUTE-SQUARE-ROOT.                                                
001610     IF WS-SQRT-RADICAND NOT GREATER THAN ZERO                            
001620        MOVE ZERO                TO WS-SQRT-ROOT                          
001630        GO TO 0250-COMPUTE-SQUARE-ROOT-EXIT                               
001640     END-IF.                                                              
001650*                                                                         
001660     COMPUTE WS-SQRT-ROOT = WS-SQRT-RADICAND / 2.                         
001670*                                                                         
001680     PERFORM 0251-SQRT-STEP                                               
001690        THRU 0251-SQRT-STEP-EXIT                                          
001700        VARYING WS-SQRT-ITER FROM 1 BY 1                                  
001710        UNTIL WS-SQRT-ITER > 20.                                          
001720*                                                                         
001730 0250-COMPUTE-SQUARE-ROOT-EXIT.                                           
001740     EXIT.                                                                
001750*                                                                         
001760 0251-SQRT-STEP.                                                          
001770     COMPUTE WS-SQRT-ROOT ROUNDED =                                       
001780             (WS-SQRT-ROOT + (WS-SQRT-RADICAND / WS-SQRT-ROOT))           
001790             / 2.                                                         
001800 0251-SQRT-STEP-EXIT.                                                     
001810     EXIT.                                                                
001820*                                                                         
001830*-------------------------------------------------------------            
001840* 0300 - MEAN ABSOLUTE ERROR OF THE LOADED (ACTUAL,PREDICTED)             
001850* PAIRS.  VALUE-1 IS ACTUAL, VALUE-2 IS PREDICTED BY CONVENTION           
001860* (SET THAT WAY BY THE CALLER - SEE X65V001 0520).                        
001870*-------------------------------------------------------------            
001880 0300-COMPUTE-MAE.                                                        
001890     MOVE ZERO                  TO WS-ERROR-ACCUM.                        
001900*                                                                         
001910     IF PV-PAIR-COUNT = ZERO                                              
001920        GO TO 0300-COMPUTE-MAE-EXIT                                       
001930     END-IF.                                                              
001940*                                                                         
001950     PERFORM 0310-ACCUM-ABS-DIFF                                          
001960        THRU 0310-ACCUM-ABS-DIFF-EXIT                                     
001970        VARYING WS-LOOP-IDX FROM 1 BY 1                                   
001980        UNTIL WS-LOOP-IDX > PV-PAIR-COUNT.                                
001990*                                                                         
002000     COMPUTE NU-RESULT-VALUE ROUNDED =                                    
002010             WS-ERROR-ACCUM / PV-PAIR-COUNT.                              
002020*                                                                         
002030 0300-COMPUTE-MAE-EXIT.                                                   
002040     EXIT.                                                                
002050*                                                                         
002060 0310-ACCUM-ABS-DIFF.                                                     
002070     COMPUTE WS-DIFFERENCE =                                              
002080             PV-VALUE-1 (WS-LOOP-IDX) - PV-VALUE-2 (WS-LOOP-IDX).         
002090*                                                                         
002100     IF WS-DIFFERENCE LESS THAN ZERO                                      
002110        COMPUTE WS-DIFFERENCE = WS-DIFFERENCE * -1                        
002120     END-IF.                                                              
002130*                                                                         
002140     ADD WS-DIFFERENCE          TO WS-ERROR-ACCUM.                        
002150 0310-ACCUM-ABS-DIFF-EXIT.                                                
002160     EXIT.                                                                
002170*                                                                         
002180*-------------------------------------------------------------            
002190* 0400 - ROOT MEAN SQUARE ERROR OF THE LOADED PAIRS.                      
002200*-------------------------------------------------------------            
002210 0400-COMPUTE-RMSE.                                                       
002220     MOVE ZERO                  TO WS-ERROR-ACCUM.                        
002230*                                                                         
002240     IF PV-PAIR-COUNT = ZERO                                              
002250        GO TO 0400-COMPUTE-RMSE-EXIT                                      
002260     END-IF.                                                              
002270*                                                                         
002280     PERFORM 0410-ACCUM-SQ-DIFF                                           
002290        THRU 0410-ACCUM-SQ-DIFF-EXIT                                      
002300        VARYING WS-LOOP-IDX FROM 1 BY 1                                   
002310        UNTIL WS-LOOP-IDX > PV-PAIR-COUNT.                                
002320*                                                                         
002330     COMPUTE WS-SQRT-RADICAND = WS-ERROR-ACCUM / PV-PAIR-COUNT.           
002340     PERFORM 0250-COMPUTE-SQUARE-ROOT                                     
002350        THRU 0250-COMPUTE-SQUARE-ROOT-EXIT.                               
002360     MOVE WS-SQRT-ROOT            TO NU-RESULT-VALUE.                     
002370*                                                                         
002380 0400-COMPUTE-RMSE-EXIT.                                                  
002390     EXIT.                                                                
002400*                                                                         
002410 0410-ACCUM-SQ-DIFF.                                                      
002420     COMPUTE WS-DIFFERENCE =                                              
002430             PV-VALUE-1 (WS-LOOP-IDX) - PV-VALUE-2 (WS-LOOP-IDX).         
002440     COMPUTE WS-ERROR-ACCUM =                                             
002450             WS-ERROR-ACCUM + (WS-DIFFERENCE * WS-DIFFERENCE).            
002460 0410-ACCUM-SQ-DIFF-EXIT.                                                 
002470     EXIT.                                                                
